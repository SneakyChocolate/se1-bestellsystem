000100 IDENTIFICATION DIVISION.                                         C60100
000200 PROGRAM-ID.          CBLANL06.                                   C60200
000300 AUTHOR.              A. LINDQUIST.                               C60300
000400 INSTALLATION.        LINDQUIST DIVISION.                         C60400
000500 DATE-WRITTEN.        03/11/86.                                   C60500
000600 DATE-COMPILED.       02/09/99.                                   C60600
000700 SECURITY.            NONE.                                       C60700
000800                                                                  C60800
000900***************************************************************   C60900
001000* CBLANL06 - BESTELLSYSTEM ORDER-BILLING RUN.                 *   C61000
001100* LOADS THE CUSTOMER AND ARTICLE MASTERS, THEN PROCESSES THE  *   C61100
001200* ORDER FILE AGAINST THEM, PRINTING AN ORDER REPORT WITH      *   C61200
001300* MEHRWERTSTEUER (VAT) INCLUDED IN EVERY LINE, A GRAND TOTAL, *   C61300
001400* AND SORTED CUSTOMER AND ARTICLE LISTINGS.                   *   C61400
001500***************************************************************   C61500
001600                                                                  C61600
001700*    CHANGE ACTIVITY -                                            C61700
001800*    03/11/86  AL   ORIG - GREW OUT OF THE CASE-PROBLEM SERIES,   C61800
001900*                   BUILT FOR THE MAIL-ORDER BILLING CONTRACT.    C61900
002000*    08/19/86  AL   ADDED THE ARTICLE MASTER AND TAX CLASS        C62000
002100*                   TABLE; FIRST RUN ONLY PRICED CUSTOMERS.       C62100
002200*    03/12/87  AL   ADDED ORDER FILE AND ORDER REPORT. RATE OF    C62200
002300*                   19/7/0 PERCENT PER SALES TAX BULLETIN 87-2.   C62300
002400*    09/02/88  AL   SPLIT CONTACT HANDLING OUT OF NAME VALIDATION C62400
002500*                   PER REQUEST FROM THE MAIL-ORDER DESK.         C62500
002600*    06/14/91  RMT  ADDED CUSTOMER AND ARTICLE SORTED LISTINGS    C62600
002700*                   FOR THE QUARTERLY REVIEW BINDER.              C62700
002800*    11/30/90  RMT  WIDENED ORDER ITEM ARTICLE SPEC TO 32 CHARS,  C62800
002900*                   DESK WAS KEYING FULL DESCRIPTIONS NOT SKUS.   C62900
003000*    04/03/93  RMT  ADDED THE TRAILING-5/9 RATE-AUDIT PASS AS AN  C63000
003100*                   UPSI-GATED JOB STEP, OFF BY DEFAULT.          C63100
003200*    02/09/99  AL   Y2K REVIEW - NO WINDOWED DATE FIELDS ANYWHERE C63200
003300*                   IN THIS RUN (ONLY FUNCTION CURRENT-DATE FOR   C63300
003400*                   THE PAGE BANNER), SIGNED OFF, NO CHANGE       C63400
003500*                   REQUIRED FOR CENTURY ROLLOVER.          Y2K99 C63500
003600*    02/09/99  AL   RECOMPILED UNDER THE Y2K COMPLIANCE SWEEP,    C63600
003700*                   NO SOURCE CHANGE.                       Y2K99 C63700
003710*    03/14/02  DWK  FIXED THE GRAND-TOTAL SAMPLE VAT LINE --      C63710
003720*                   THE 19 PCT GROSS WAS MOVED AS WHOLE           C63720
003730*                   EUROS, NOT A DECIMAL AMOUNT, TRUNCATING       C63730
003740*                   THE PRINTED FIGURE.                           C63740
003750*    11/19/02  DWK  ADDED THE CUSTOMER-ID NUMERIC EDIT TO         C63750
003760*                   2200-VALIDATE-CUSTOMER PER AUDIT FINDING --   C63760
003770*                   GARBLED ID BYTES WERE SLIPPING INTO THE TABLE.C63770
003800                                                                  C63800
003900 ENVIRONMENT DIVISION.                                            C63900
004000 CONFIGURATION SECTION.                                           C64000
004100 SPECIAL-NAMES.                                                   C64100
004200     C01 IS TOP-OF-FORM                                           C64200
004300     CLASS NAME-CHARS IS "A" THRU "Z" "-" "."                     C64300
004400     UPSI-0 ON STATUS IS RATE-CHECK-ON                            C64400
004500            OFF STATUS IS RATE-CHECK-OFF.                         C64500
004600                                                                  C64600
004700 INPUT-OUTPUT SECTION.                                            C64700
004800 FILE-CONTROL.                                                    C64800
004900                                                                  C64900
005000     SELECT CUSTOMER-FILE                                         C65000
005100             ASSIGN TO CUSTIN                                     C65100
005200             ORGANIZATION IS LINE SEQUENTIAL.                     C65200
005300                                                                  C65300
005400     SELECT ARTICLE-FILE                                          C65400
005500             ASSIGN TO ARTIN                                      C65500
005600             ORGANIZATION IS LINE SEQUENTIAL.                     C65600
005700                                                                  C65700
005800     SELECT ORDER-FILE                                            C65800
005900             ASSIGN TO ORDIN                                      C65900
006000             ORGANIZATION IS LINE SEQUENTIAL.                     C66000
006100                                                                  C66100
006200     SELECT RPTOUT                                                C66200
006300             ASSIGN TO RPTOUT                                     C66300
006400             ORGANIZATION IS RECORD SEQUENTIAL.                   C66400
006500                                                                  C66500
006600 DATA DIVISION.                                                   C66600
006700 FILE SECTION.                                                    C66700
006800                                                                  C66800
006900 FD  CUSTOMER-FILE                                                C66900
007000     LABEL RECORD IS STANDARD                                     C67000
007100     DATA RECORD IS CUST-MASTER-REC.                              C67100
007200     COPY CUSTMAST.                                               C67200
007300                                                                  C67300
007400 FD  ARTICLE-FILE                                                 C67400
007500     LABEL RECORD IS STANDARD                                     C67500
007600     DATA RECORD IS ART-MASTER-REC.                               C67600
007700     COPY ARTMAST.                                                C67700
007800                                                                  C67800
007900 FD  ORDER-FILE                                                   C67900
008000     LABEL RECORD IS STANDARD                                     C68000
008100     DATA RECORD IS ORD-INPUT-REC.                                C68100
008200     COPY ORDMAST.                                                C68200
008300                                                                  C68300
008400 FD  RPTOUT                                                       C68400
008500     LABEL RECORD IS OMITTED                                      C68500
008600     RECORD CONTAINS 132 CHARACTERS                               C68600
008700     LINAGE IS WS-LINES-PER-PAGE WITH FOOTING AT 55               C68700
008800     DATA RECORD IS PRTLINE.                                      C68800
008900                                                                  C68900
009000 01  PRTLINE                 PIC X(132).                          C69000
009100                                                                  C69100
009200 WORKING-STORAGE SECTION.                                         C69200
009300                                                                  C69300
009310*--------------------------------------------------------------   C69310
009320*    STANDALONE RUN CONSTANTS -- LINES PER PAGE FOR RPTOUT'S      C69320
009330*    LINAGE AND THE ORDER LINE-ITEM TABLE BOUND (MUST MATCH THE   C69330
009340*    ORD-INPUT-REC OM-ORD-ITEM OCCURS COUNT IN ORDMAST).          C69340
009350*--------------------------------------------------------------   C69350
009360 77  WS-LINES-PER-PAGE        PIC 9(3)  COMP  VALUE 60.           C69360
009370 77  WS-MAX-ORDER-ITEMS       PIC 9(2)  COMP  VALUE 10.           C69370
009380                                                                  C69380
009400*--------------------------------------------------------------   C69400
009500*    SWITCHES AND RUN COUNTERS.                                   C69500
009600*--------------------------------------------------------------   C69600
009700 01  WORK-AREA.                                                   C69700
009800     05  MORE-CUST-RECS       PIC XXX      VALUE "YES".           C69800
009900     05  MORE-ART-RECS        PIC XXX      VALUE "YES".           C69900
010000     05  MORE-ORD-RECS        PIC XXX      VALUE "YES".           C60000
010100     05  CUST-ERR-SWITCH      PIC XXX      VALUE "NO".            C60100
010200     05  WS-CONTACT-OK-SWITCH PIC XXX      VALUE "NO".            C60200
010300     05  WS-CUST-FOUND-SWITCH PIC XXX      VALUE "NO".            C60300
010400     05  WS-ART-FOUND-SWITCH  PIC XXX      VALUE "NO".            C60400
010500     05  WS-ORDER-OK-SWITCH   PIC XXX      VALUE "NO".            C60500
010600                                                                  C60600
010700     05  WS-PCTR              PIC 99       COMP  VALUE ZERO.      C60700
010800     05  WS-CUST-COUNT        PIC 9(5)     COMP  VALUE ZERO.      C60800
010900     05  WS-CUST-REJ-COUNT    PIC 9(5)     COMP  VALUE ZERO.      C60900
011000     05  WS-ART-COUNT         PIC 9(5)     COMP  VALUE ZERO.      C61000
011100     05  WS-ORD-ACC-COUNT     PIC 9(5)     COMP  VALUE ZERO.      C61100
011200     05  WS-ORD-REJ-COUNT     PIC 9(5)     COMP  VALUE ZERO.      C61200
011300                                                                  C61300
011400     05  WS-SUB-1             PIC 9(5)     COMP  VALUE ZERO.      C61400
011500     05  WS-SUB-2             PIC 9(5)     COMP  VALUE ZERO.      C61500
011600     05  WS-ITEM-SUB          PIC 9(3)     COMP  VALUE ZERO.      C61600
011700     05  WS-CONTACT-SUB       PIC 9(3)     COMP  VALUE ZERO.      C61700
011800     05  WS-SCAN-SUB          PIC 9(3)     COMP  VALUE ZERO.      C61800
011900     05  WS-PRINT-SUB         PIC 9(3)     COMP  VALUE ZERO.      C61900
012000                                                                  C62000
012100     05  WS-CUST-INDEX        PIC 9(5)     COMP  VALUE ZERO.      C62100
012200     05  WS-ART-INDEX         PIC 9(5)     COMP  VALUE ZERO.      C62200
012300     05  WS-CLASS-INDEX       PIC 9(2)     COMP  VALUE ZERO.      C62300
012400                                                                  C62400
012500     05  WS-TAX-PERCENT       PIC 9(3)V9   VALUE ZERO.            C62500
012600     05  FILLER               PIC X(04)    VALUE SPACES.          C62600
012700                                                                  C62700
012800*--------------------------------------------------------------   C62800
012900*    THE HOUSE MEHRWERTSTEUER RATE TABLE, HARD-CODED PER SALES    C62900
013000*    TAX BULLETIN 87-2 -- CLASS LETTER THEN PERCENT, THE SAME     C63000
013100*    FILLER-LIST-THEN-REDEFINES IDIOM AS THE PARK PRICE TABLE     C63100
013200*    IN THE AMUSEMENT PARK RUN.                                   C63200
013300*--------------------------------------------------------------   C63300
013400 01  TAX-CLASS-ARRAY.                                             C63400
013500     05  FILLER   PIC X(1)      VALUE "R".                        C63500
013600     05  FILLER   PIC 9(3)V9    VALUE 019.0.                      C63600
013700     05  FILLER   PIC X(1)      VALUE "D".                        C63700
013800     05  FILLER   PIC 9(3)V9    VALUE 007.0.                      C63800
013900     05  FILLER   PIC X(1)      VALUE "E".                        C63900
014000     05  FILLER   PIC 9(3)V9    VALUE 000.0.                      C64000
014100                                                                  C64100
014200 01  TAX-CLASS-TABLE REDEFINES TAX-CLASS-ARRAY.                   C64200
014300     05  TAX-CLASS-ENTRY OCCURS 3 TIMES.                          C64300
014400         10  TC-CLASS-LETTER  PIC X(1).                           C64400
014500         10  TC-CLASS-PERCENT PIC 9(3)V9.                         C64500
014600                                                                  C64600
014700*--------------------------------------------------------------   C64700
014800*    IN-MEMORY CUSTOMER AND ARTICLE TABLES -- BUILT ONCE AT       C64800
014900*    LOAD TIME, SEARCHED BY 4210-FIND-CUSTOMER / 4221-FIND-       C64900
015000*    ARTICLE, SORTED IN PLACE FOR THE TWO LISTINGS.               C65000
015100*--------------------------------------------------------------   C65100
015200 01  WS-CUSTOMER-TABLE.                                           C65200
015300     05  WS-CUST-ENTRY OCCURS 500 TIMES.                          C65300
015400         10  WS-CUST-ID         PIC 9(06).                        C65400
015500         10  WS-CUST-LAST-NAME  PIC X(32).                        C65500
015600         10  WS-CUST-FIRST-NAME PIC X(32).                        C65600
015700         10  WS-CUST-CONT-COUNT PIC 9(02).                        C65700
015800         10  WS-CUST-CONTACT OCCURS 3 TIMES                       C65800
015900                            PIC X(40).                            C65900
016000     05  FILLER              PIC X(08)    VALUE SPACES.           C66000
016100                                                                  C66100
016200 01  WS-ARTICLE-TABLE.                                            C66200
016300     05  WS-ART-ENTRY OCCURS 300 TIMES.                           C66300
016400         10  WS-ART-ID          PIC X(10).                        C66400
016500         10  WS-ART-DESCR       PIC X(32).                        C66500
016600         10  WS-ART-PRICE       PIC S9(9)V99.                     C66600
016700         10  WS-ART-TAX-CLASS   PIC X(01).                        C66700
016800     05  FILLER              PIC X(08)    VALUE SPACES.           C66800
016900                                                                  C66900
017000*--------------------------------------------------------------   C67000
017100*    ONE-RECORD SWAP AREAS FOR THE CUSTOMER / ARTICLE BUBBLE      C67100
017200*    SORTS (7100-SORT-CUSTOMERS-BY-NAME, 8100-SORT-ARTICLES-      C67200
017300*    BY-PRICE) -- THE HOUSE HAS NO SORT VERB FOR A TABLE          C67300
017400*    ALREADY IN WORKING-STORAGE, SO THE SWAP IS A GROUP MOVE.     C67400
017500*--------------------------------------------------------------   C67500
017600 01  WS-CUST-SWAP             PIC X(192).                         C67600
017700 01  WS-ART-SWAP              PIC X(75).                          C67700
017800                                                                  C67800
017900*--------------------------------------------------------------   C67900
018000*    CUSTOMER-NAME-SPLIT WORK AREA.  2410-SPLIT-CUSTOMER-NAME     C68000
018100*    ONLY TOUCHES THIS WHEN THE FIRST-NAME FIELD CAME IN BLANK    C68100
018200*    AND THE WHOLE NAME WAS JAMMED INTO THE LAST-NAME FIELD BY    C68200
018300*    THE DESK -- SEE RULE BOOK SEC. 4 ON NAME-SPLIT FALLBACK.     C68300
018400*--------------------------------------------------------------   C68400
018500 01  WS-NAME-WORK.                                                C68500
018600     05  WS-NAME-RAW          PIC X(32).                          C68600
018700     05  WS-NAME-RAW-CHARS REDEFINES WS-NAME-RAW.                 C68700
018800         10  WS-NAME-RAW-CHAR PIC X OCCURS 32 TIMES.              C68800
018900     05  WS-NAME-SEP-POS      PIC 9(3)     COMP  VALUE ZERO.      C68900
019000     05  WS-NAME-LAST-BLANK   PIC 9(3)     COMP  VALUE ZERO.      C69000
019100     05  WS-NAME-OUT-LAST     PIC X(32).                          C69100
019200     05  WS-NAME-OUT-FIRST    PIC X(32).                          C69200
019300     05  FILLER               PIC X(04)    VALUE SPACES.          C69300
019400                                                                  C69400
019500*--------------------------------------------------------------   C69500
019600*    CONTACT-VALIDATION SCAN AREA.  2430-VALIDATE-CONTACT WALKS   C69600
019700*    THIS ONE CHARACTER AT A TIME LOOKING FOR "@" AND "." --      C69700
019800*    THE HOUSE RULE BOOK (SEC. 4) BARS INTRINSIC FUNCTIONS FOR    C69800
019900*    STRING WORK, SO THIS IS ALL PERFORM VARYING AND REF MOD.     C69900
020000*--------------------------------------------------------------   C60000
020100 01  WS-CONTACT-WORK.                                             C60100
020200     05  WS-CONTACT-RAW       PIC X(40).                          C60200
020300     05  WS-CONTACT-RAW-CHARS REDEFINES WS-CONTACT-RAW.           C60300
020400         10  WS-CONTACT-CHAR  PIC X OCCURS 40 TIMES.              C60400
020500     05  WS-CONTACT-LEN       PIC 9(3)     COMP  VALUE ZERO.      C60500
020600     05  WS-AT-POS            PIC 9(3)     COMP  VALUE ZERO.      C60600
020700     05  WS-DOT-POS           PIC 9(3)     COMP  VALUE ZERO.      C60700
020800     05  FILLER               PIC X(04)    VALUE SPACES.          C60800
020900                                                                  C60900
021000*--------------------------------------------------------------   C61000
021100*    GENERIC SUBSTRING-MATCH WORK AREA, SHARED BY THE CUSTOMER    C61100
021200*    AND ARTICLE SPEC LOOKUPS (4210/4221).  INSPECT TALLYING      C61200
021300*    FOR ALL, WITH REFERENCE MODIFICATION ON THE NEEDLE, IS       C61300
021400*    THE HOUSE'S ONLY STRING-SEARCH IDIOM -- NO HAND-ROLLED       C61400
021500*    CHARACTER LOOPS FOR "CONTAINS".                              C61500
021600*--------------------------------------------------------------   C61600
021700 01  WS-MATCH-WORK.                                               C61700
021800     05  WS-SUBSTRING-NEEDLE  PIC X(32).                          C61800
021900     05  WS-SUBSTRING-HAYSTACK PIC X(32).                         C61900
022000     05  WS-NEEDLE-LEN        PIC 9(3)     COMP  VALUE ZERO.      C62000
022100     05  WS-MATCH-COUNT       PIC 9(3)     COMP  VALUE ZERO.      C62100
022200     05  FILLER               PIC X(04)    VALUE SPACES.          C62200
022300                                                                  C62300
022400*--------------------------------------------------------------   C62400
022500*    ORDER-LINE AND ORDER-TOTAL ACCUMULATORS.                     C62500
022600*--------------------------------------------------------------   C62600
022700 01  WS-ORDER-TOTALS.                                             C62700
022800     05  WS-LINE-VALUE        PIC S9(13)V99 VALUE ZERO.           C62800
022900     05  WS-LINE-VAT          PIC S9(13)V99 VALUE ZERO.           C62900
023000     05  WS-ORDER-VALUE       PIC S9(13)V99 VALUE ZERO.           C63000
023100     05  WS-ORDER-VAT         PIC S9(13)V99 VALUE ZERO.           C63100
023200     05  FILLER               PIC X(04)     VALUE SPACES.         C63200
023300                                                                  C63300
023400 01  WS-GRAND-TOTALS.                                             C63400
023500     05  WS-GRAND-VALUE       PIC S9(15)V99 VALUE ZERO.           C63500
023600     05  WS-GRAND-VAT         PIC S9(15)V99 VALUE ZERO.           C63600
023700     05  FILLER               PIC X(04)     VALUE SPACES.         C63700
023800                                                                  C63800
023900*--------------------------------------------------------------   C63900
024000*    VAT CALCULATOR WORK AREA -- 4600-CALC-INCLUDED-VAT USES      C64000
024100*    THESE FOR BOTH THE REAL ORDER LINES AND THE 100.00 EUR AT    C64100
024200*    19 PERCENT SAMPLE LINE ON THE GRAND-TOTAL PAGE.              C64200
024300*--------------------------------------------------------------   C64300
024400 01  WS-VAT-CALC-AREA.                                            C64400
024500     05  WS-VC-GROSS          PIC S9(13)V99 VALUE ZERO.           C64500
024600     05  WS-VC-RATE           PIC 9(3)V9    VALUE ZERO.           C64600
024700     05  WS-VC-NET            PIC S9(13)V99 VALUE ZERO.           C64700
024800     05  WS-VC-VAT            PIC S9(13)V99 VALUE ZERO.           C64800
024900     05  FILLER               PIC X(04)     VALUE SPACES.         C64900
025000                                                                  C65000
025100*--------------------------------------------------------------   C65100
025200*    RATE-AUDIT WORK AREA FOR THE UPSI-GATED PRICE-ADJUSTMENT     C65200
025300*    PASS (8970-PRICE-ADJUSTMENT-CHECK).  NOT TOUCHED ON A        C65300
025400*    NORMAL RUN -- UPSI-0 IS OFF.                                 C65400
025500*--------------------------------------------------------------   C65500
025600 01  WS-PRICE-ADJUST-AREA.                                        C65600
025700     05  WS-PA-FACTOR         PIC 9(2)V99   VALUE 1.00.           C65700
025800     05  WS-PA-RAW            PIC S9(9)V99  VALUE ZERO.           C65800
025900     05  WS-PA-WHOLE-CENTS    PIC S9(9)     VALUE ZERO.           C65900
026000     05  WS-PA-LAST-DIGIT     PIC 9(1)      VALUE ZERO.           C66000
026100     05  FILLER               PIC X(04)     VALUE SPACES.         C66100
026200                                                                  C66200
026300 01  SYS-DATE.                                                    C66300
026400     05  SD-YEAR              PIC 9(4).                           C66400
026500     05  SD-MONTH             PIC 99.                             C66500
026600     05  SD-DAY               PIC 99.                             C66600
026700     05  FILLER               PIC X(02).                          C66700
026800                                                                  C66800
026900*--------------------------------------------------------------   C66900
027000*    PAGE-BANNER LINES.  RT-TEXT IS SET BY THE CALLER BEFORE      C67000
027100*    PERFORM 9900-HEADING SO ONE HEADING PARAGRAPH CAN SERVE      C67100
027200*    ALL THREE REPORTS ON THE SAME RPTOUT STREAM.                 C67200
027300*--------------------------------------------------------------   C67300
027400 01  COMPANY-TITLE.                                               C67400
027500     05  FILLER               PIC X(6)    VALUE "DATE:".          C67500
027600     05  O-MONTH              PIC 99.                             C67600
027700     05  FILLER               PIC X       VALUE "/".              C67700
027800     05  O-DAY                PIC 99.                             C67800
027900     05  FILLER               PIC X       VALUE "/".              C67900
028000     05  O-YEAR               PIC 9(4).                           C68000
028100     05  FILLER               PIC X(36)   VALUE SPACES.           C68100
028200     05  FILLER               PIC X(28)   VALUE                   C68200
028300             "BESTELLSYSTEM - VAT BILLING".                       C68300
028400     05  FILLER               PIC X(44)   VALUE SPACES.           C68400
028500     05  FILLER               PIC X(6)    VALUE "PAGE:".          C68500
028600     05  O-PCTR               PIC Z9.                             C68600
028700                                                                  C68700
028800 01  DIVISION-TITLE.                                              C68800
028900     05  FILLER               PIC X(8)    VALUE "CBLANL06".       C68900
029000     05  FILLER               PIC X(49)   VALUE SPACES.           C69000
029100     05  FILLER               PIC X(18)   VALUE "LINDQUIST DIV".  C69100
029200     05  FILLER               PIC X(56)   VALUE SPACES.           C69200
029300                                                                  C69300
029400 01  REPORT-TITLE-LINE.                                           C69400
029500     05  FILLER               PIC X(55)   VALUE SPACES.           C69500
029600     05  RT-TEXT              PIC X(22)   VALUE SPACES.           C69600
029700     05  FILLER               PIC X(55)   VALUE SPACES.           C69700
029800                                                                  C69800
029900*--------------------------------------------------------------   C69900
030000*    ORDER REPORT LINES.                                          C60000
030100*--------------------------------------------------------------   C60100
030200 01  ORDER-HEADING-LINE.                                          C60200
030300     05  FILLER               PIC X(3)    VALUE SPACES.           C60300
030400     05  OH-ORD-ID            PIC X(10)   VALUE SPACES.           C60400
030500     05  FILLER               PIC X(2)    VALUE SPACES.           C60500
030600     05  OH-LABEL             PIC X(40)   VALUE SPACES.           C60600
030700     05  FILLER               PIC X(77)   VALUE SPACES.           C60700
030800                                                                  C60800
030900 01  ORDER-DETAIL-LINE.                                           C60900
031000     05  FILLER               PIC X(13)   VALUE SPACES.           C61000
031100     05  OD-ITEM-TEXT         PIC X(50)   VALUE SPACES.           C61100
031200     05  FILLER               PIC X(2)    VALUE SPACES.           C61200
031300     05  OD-ITEM-VAT          PIC Z,ZZ9.99.                       C61300
031400     05  OD-REDUCED-MARK      PIC X(1)    VALUE SPACE.            C61400
031500     05  FILLER               PIC X(2)    VALUE SPACES.           C61500
031600     05  OD-ITEM-VALUE        PIC ZZ,ZZ9.99.                      C61600
031700     05  FILLER               PIC X(2)    VALUE SPACES.           C61700
031800     05  OD-ORDER-VAT         PIC ZZ9.99.                         C61800
031900     05  FILLER               PIC X(2)    VALUE SPACES.           C61900
032000     05  OD-ORDER-TOTAL       PIC ZZ,ZZ9.99.                      C62000
032100     05  FILLER               PIC X(15)   VALUE SPACES.           C62100
032200                                                                  C62200
032300 01  GESAMT-LINE.                                                 C62300
032400     05  FILLER               PIC X(7)    VALUE "GESAMT:".        C62400
032500     05  FILLER               PIC X(6)    VALUE SPACES.           C62500
032600     05  GL-GRAND-VAT         PIC ZZ,ZZ9.99.                      C62600
032700     05  FILLER               PIC X(4)    VALUE SPACES.           C62700
032800     05  GL-GRAND-VALUE       PIC ZZZ,ZZ9.99.                     C62800
032900     05  FILLER               PIC X(95)   VALUE SPACES.           C62900
033000                                                                  C63000
033100 01  UNDERLINE-LINE.                                              C63100
033200     05  FILLER               PIC X(40)   VALUE ALL "=".          C63200
033300     05  FILLER               PIC X(92)   VALUE SPACES.           C63300
033400                                                                  C63400
033500 01  VAT-SAMPLE-LINE.                                             C63500
033600     05  FILLER               PIC X(7)    VALUE SPACES.           C63600
033700     05  FILLER               PIC X(45)   VALUE                   C63700
033800             "SAMPLE - INCLUDED VAT ON 100.00 EUR AT 19.0%:".     C63800
033900     05  VS-SAMPLE-VAT        PIC ZZ9.99.                         C63900
034000     05  FILLER               PIC X(73)   VALUE SPACES.           C64000
034100                                                                  C64100
034200 01  COUNTS-LINE-1.                                               C64200
034300     05  FILLER               PIC X(3)    VALUE SPACES.           C64300
034400     05  CL-CUST-COUNT        PIC ZZZZ9.                          C64400
034500     05  FILLER               PIC X(1)    VALUE SPACES.           C64500
034600     05  FILLER               PIC X(27)   VALUE                   C64600
034700             "CUSTOMER OBJECTS BUILT.".                           C64700
034800     05  FILLER               PIC X(95)   VALUE SPACES.           C64800
034900                                                                  C64900
035000 01  COUNTS-LINE-2.                                               C65000
035100     05  FILLER               PIC X(3)    VALUE SPACES.           C65100
035200     05  CL-ART-COUNT         PIC ZZZZ9.                          C65200
035300     05  FILLER               PIC X(1)    VALUE SPACES.           C65300
035400     05  FILLER               PIC X(27)   VALUE                   C65400
035500             "ARTICLE OBJECTS BUILT.".                            C65500
035600     05  FILLER               PIC X(95)   VALUE SPACES.           C65600
035700                                                                  C65700
035800 01  COUNTS-LINE-3.                                               C65800
035900     05  FILLER               PIC X(3)    VALUE SPACES.           C65900
036000     05  CL-ORD-COUNT         PIC ZZZZ9.                          C66000
036100     05  FILLER               PIC X(1)    VALUE SPACES.           C66100
036200     05  FILLER               PIC X(27)   VALUE                   C66200
036300             "ORDER OBJECTS BUILT.".                              C66300
036400     05  FILLER               PIC X(95)   VALUE SPACES.           C66400
036500                                                                  C66500
036600*--------------------------------------------------------------   C66600
036700*    CUSTOMER LISTING LINES.                                      C66700
036800*--------------------------------------------------------------   C66800
036900 01  CUST-RPT-COLUMN-HEADING.                                     C66900
037000     05  FILLER               PIC X(3)    VALUE SPACES.           C67000
037100     05  FILLER               PIC X(7)    VALUE "CUST ID".        C67100
037200     05  FILLER               PIC X(4)    VALUE SPACES.           C67200
037300     05  FILLER               PIC X(14)   VALUE "NAME (LAST, FI". C67300
037400     05  FILLER               PIC X(16)   VALUE "RST)".           C67400
037500     05  FILLER               PIC X(13)   VALUE "CONTACT".        C67500
037600     05  FILLER               PIC X(75)   VALUE SPACES.           C67600
037700                                                                  C67700
037800 01  CUST-DETAIL-LINE.                                            C67800
037900     05  FILLER               PIC X(2)    VALUE SPACES.           C67900
038000     05  CD-CUST-ID           PIC Z(7)9.                          C68000
038100     05  FILLER               PIC X(3)    VALUE SPACES.           C68100
038200     05  CD-CUST-NAME         PIC X(32)   VALUE SPACES.           C68200
038300     05  FILLER               PIC X(2)    VALUE SPACES.           C68300
038400     05  CD-CUST-CONTACT      PIC X(31)   VALUE SPACES.           C68400
038500     05  FILLER               PIC X(55)   VALUE SPACES.           C68500
038600                                                                  C68600
038700*--------------------------------------------------------------   C68700
038800*    ARTICLE LISTING LINES.                                       C68800
038900*--------------------------------------------------------------   C68900
039000 01  ART-RPT-COLUMN-HEADING.                                      C69000
039100     05  FILLER               PIC X(3)    VALUE SPACES.           C69100
039200     05  FILLER               PIC X(10)   VALUE "ARTICLE ID".     C69200
039300     05  FILLER               PIC X(3)    VALUE SPACES.           C69300
039400     05  FILLER               PIC X(11)   VALUE "DESCRIPTION".    C69400
039500     05  FILLER               PIC X(21)   VALUE SPACES.           C69500
039600     05  FILLER               PIC X(5)    VALUE "PRICE".          C69600
039700     05  FILLER               PIC X(9)    VALUE SPACES.           C69700
039800     05  FILLER               PIC X(3)    VALUE "VAT".            C69800
039900     05  FILLER               PIC X(4)    VALUE SPACES.           C69900
040000     05  FILLER               PIC X(5)    VALUE "CLASS".          C60000
040100     05  FILLER               PIC X(53)   VALUE SPACES.           C60100
040200                                                                  C60200
040300 01  ART-DETAIL-LINE.                                             C60300
040400     05  FILLER               PIC X(2)    VALUE SPACES.           C60400
040500     05  AD-ART-ID            PIC X(10)   VALUE SPACES.           C60500
040600     05  FILLER               PIC X(3)    VALUE SPACES.           C60600
040700     05  AD-ART-DESCR         PIC X(32)   VALUE SPACES.           C60700
040800     05  FILLER               PIC X(2)    VALUE SPACES.           C60800
040900     05  AD-ART-PRICE         PIC Z,ZZZ,ZZ9.99   VALUE ZERO.      C60900
041000     05  FILLER               PIC X(1)    VALUE SPACES.           C61000
041100     05  FILLER               PIC X(3)    VALUE "EUR".            C61100
041200     05  FILLER               PIC X(2)    VALUE SPACES.           C61200
041300     05  AD-ART-VAT-PCT       PIC Z9"%".                          C61300
041400     05  FILLER               PIC X(4)    VALUE SPACES.           C61400
041500     05  AD-ART-CLASS-LABEL   PIC X(10)   VALUE SPACES.           C61500
041600     05  FILLER               PIC X(41)   VALUE SPACES.           C61600
041700                                                                  C61700
041800*--------------------------------------------------------------   C61800
041900*    ORDER-ITEM PRINT BUFFER.  AN ORDER'S DETAIL LINES ARE        C61900
042000*    HELD HERE WHILE 4220-PROCESS-ORDER-ITEMS WORKS THROUGH       C62000
042100*    THE ITEM TABLE, AND ONLY SPOOLED TO RPTOUT (4300-WRITE-      C62100
042200*    ORDER-DETAIL) IF THE ORDER IS ACCEPTED -- A REJECTED         C62200
042300*    ORDER NEVER PUTS A PARTIAL GROUP ON THE REPORT.              C62300
042400*--------------------------------------------------------------   C62400
042500 01  WS-PRINT-ITEM-TABLE.                                         C62500
042600     05  WS-PRINT-ITEM OCCURS 10 TIMES.                           C62600
042700         10  WS-PI-TEXT       PIC X(50).                          C62700
042800         10  WS-PI-VAT        PIC S9(13)V99.                      C62800
042900         10  WS-PI-REDUCED    PIC X(1).                           C62900
043000         10  WS-PI-VALUE      PIC S9(13)V99.                      C63000
043100     05  WS-PRINT-ITEM-COUNT  PIC 9(2)     COMP  VALUE ZERO.      C63100
043200     05  FILLER               PIC X(04)    VALUE SPACES.          C63200
043300                                                                  C63300
043400 PROCEDURE DIVISION.                                              C63400
043500                                                                  C63500
043600 0000-CBLANL06.                                                   C63600
043700     PERFORM 1000-INITIALIZE-RUN.                                 C63700
043800                                                                  C63800
043900     PERFORM 2000-LOAD-CUSTOMERS                                  C63900
044000         UNTIL MORE-CUST-RECS = "NO".                             C64000
044100                                                                  C64100
044150     MOVE ZERO TO WS-SUB-1.                                       C64150
044200     PERFORM 3000-LOAD-ARTICLES                                   C64200
044300         UNTIL MORE-ART-RECS = "NO".                              C64300
044400                                                                  C64400
044450     MOVE "BESTELLUNGEN (ORDERS)" TO RT-TEXT.                     C64450
044500     PERFORM 9900-HEADING.                                        C64500
044600                                                                  C64600
044700     PERFORM 4000-PROCESS-ORDERS                                  C64700
044800         UNTIL MORE-ORD-RECS = "NO".                              C64800
044900                                                                  C64900
045000     PERFORM 6000-PRINT-GRAND-TOTAL.                              C65000
045100     PERFORM 7000-PRINT-CUSTOMER-REPORT.                          C65100
045200     PERFORM 8000-PRINT-ARTICLE-REPORT.                           C65200
045300                                                                  C65300
045400     IF RATE-CHECK-ON                                             C65400
045500         PERFORM 8970-PRICE-ADJUSTMENT-CHECK                      C65500
045600     END-IF.                                                      C65600
045700                                                                  C65700
045800     PERFORM 9950-CLOSE-DOWN.                                     C65800
045900     STOP RUN.                                                    C65900
046000                                                                  C66000
046100                                                                  C66100
046200 1000-INITIALIZE-RUN.                                             C66200
046300     MOVE FUNCTION CURRENT-DATE TO SYS-DATE.                      C66300
046400     MOVE SD-DAY   TO O-DAY.                                      C66400
046500     MOVE SD-MONTH TO O-MONTH.                                    C66500
046600     MOVE SD-YEAR  TO O-YEAR.                                     C66600
046700                                                                  C66700
046710*--------------------------------------------------------------   C66710
046720*    CUSTIN/ARTIN/ORDIN CARRY THIS RUN'S CUSTOMER, ARTICLE AND    C66720
046730*    ORDER DATA -- INCLUDING THE STANDARD SAMPLE ROWS FROM THE    C66730
046740*    BESTELLSYSTEM RUN BOOK (TEST CUSTOMERS, THE FAHRRADKARTE/    C66740
046750*    REISEPASS-CLASS ARTICLES, AND SO ON).  NONE OF THAT SAMPLE   C66750
046760*    DATA IS HARD-CODED IN THIS PROGRAM -- IT RIDES IN ON THE     C66760
046770*    THREE INPUT FILES LIKE ANY OTHER DAY'S PRODUCTION DATA.      C66770
046780*--------------------------------------------------------------   C66780
046800     OPEN INPUT  CUSTOMER-FILE.                                   C66800
046900     OPEN INPUT  ARTICLE-FILE.                                    C66900
047000     OPEN INPUT  ORDER-FILE.                                      C67000
047100     OPEN OUTPUT RPTOUT.                                          C67100
047200                                                                  C67200
047300     PERFORM 9010-READ-CUSTOMER-RECORD.                           C67300
047400     PERFORM 9020-READ-ARTICLE-RECORD.                            C67400
047500     PERFORM 9030-READ-ORDER-RECORD.                              C67500
047600                                                                  C67600
047700                                                                  C67700
047800*--------------------------------------------------------------   C67800
047900*    CUSTOMER LOAD.                                               C67900
048000*--------------------------------------------------------------   C68000
048100 2000-LOAD-CUSTOMERS.                                             C68100
048200     PERFORM 2200-VALIDATE-CUSTOMER THRU 2200-EXIT.               C68200
048300                                                                  C68300
048400     IF CUST-ERR-SWITCH = "YES"                                   C68400
048500         ADD 1 TO WS-CUST-REJ-COUNT                               C68500
048600     ELSE                                                         C68600
048700         PERFORM 2300-STORE-CUSTOMER                              C68700
048800         ADD 1 TO WS-CUST-COUNT                                   C68800
048900     END-IF.                                                      C68900
049000                                                                  C69000
049100     PERFORM 9010-READ-CUSTOMER-RECORD.                           C69100
049200                                                                  C69200
049300                                                                  C69300
049400 2200-VALIDATE-CUSTOMER.                                          C69400
049500     MOVE "YES" TO CUST-ERR-SWITCH.                               C69500
049510*    ID MUST BE A VALID UNSIGNED NUMBER -- GARBLED RECORDS SHOW   C69510
049520*    UP AS NON-NUMERIC BYTES IN THIS FIELD AND ARE REJECTED.      C69520
049550     IF CM-CUST-ID NOT NUMERIC                                    C69550
049560         GO TO 2200-EXIT                                          C69560
049570     END-IF.                                                      C69570
049600                                                                  C69600
049700     IF CM-CUST-LAST-NAME = SPACES                                C69700
049800         AND CM-CUST-FIRST-NAME = SPACES                          C69800
049900         GO TO 2200-EXIT                                          C69900
050000     END-IF.                                                      C60000
050100                                                                  C60100
050200     IF CM-CUST-FIRST-NAME = SPACES                               C60200
050300         PERFORM 2410-SPLIT-CUSTOMER-NAME                         C60300
050400         MOVE WS-NAME-OUT-LAST  TO CM-CUST-LAST-NAME              C60400
050500         MOVE WS-NAME-OUT-FIRST TO CM-CUST-FIRST-NAME             C60500
050600     END-IF.                                                      C60600
050700                                                                  C60700
050800     MOVE CM-CUST-LAST-NAME TO WS-NAME-RAW.                       C60800
050900     PERFORM 2420-VALIDATE-NAME-CHARS.                            C60900
051000     IF WS-CONTACT-OK-SWITCH = "NO"                               C61000
051100         GO TO 2200-EXIT                                          C61100
051200     END-IF.                                                      C61200
051300                                                                  C61300
051400     MOVE "NO" TO WS-CONTACT-OK-SWITCH.                           C61400
051500     IF CM-CONTACT-COUNT > 0                                      C61500
051600         PERFORM 2430-VALIDATE-AND-STORE-CONTACTS                 C61600
051700         IF CM-CONTACT-COUNT = 0                                  C61700
051800             GO TO 2200-EXIT                                      C61800
051900         END-IF                                                   C61900
052000     END-IF.                                                      C62000
052100                                                                  C62100
052200     MOVE "NO" TO CUST-ERR-SWITCH.                                C62200
052300                                                                  C62300
052400 2200-EXIT.                                                       C62400
052500     EXIT.                                                        C62500
052600                                                                  C62600
052700                                                                  C62700
052800*--------------------------------------------------------------   C62800
052900*    2410-SPLIT-CUSTOMER-NAME - DESK FALLBACK WHEN THE WHOLE      C62900
053000*    NAME CAME IN THE LAST-NAME FIELD.  COMMA OR SEMICOLON        C63000
053100*    SPLITS LAST/FIRST DIRECTLY; OTHERWISE THE FINAL BLANK-       C63100
053200*    DELIMITED TOKEN IS THE LAST NAME.                            C63200
053300*--------------------------------------------------------------   C63300
053400 2410-SPLIT-CUSTOMER-NAME.                                        C63400
053500     MOVE CM-CUST-LAST-NAME TO WS-NAME-RAW.                       C63500
053600     MOVE SPACES TO WS-NAME-OUT-LAST WS-NAME-OUT-FIRST.           C63600
053700     MOVE ZERO TO WS-NAME-SEP-POS WS-NAME-LAST-BLANK.             C63700
053800                                                                  C63800
053900     PERFORM 2411-SCAN-FOR-SEPARATOR                              C63900
054000         VARYING WS-SCAN-SUB FROM 1 BY 1                          C64000
054100             UNTIL WS-SCAN-SUB > 32.                              C64100
054200                                                                  C64200
054300     IF WS-NAME-SEP-POS > ZERO                                    C64300
054400         MOVE WS-NAME-RAW(1:WS-NAME-SEP-POS - 1)                  C64400
054500             TO WS-NAME-OUT-LAST                                  C64500
054600         IF WS-NAME-SEP-POS < 32                                  C64600
054700             MOVE WS-NAME-RAW(WS-NAME-SEP-POS + 1:                C64700
054800                 32 - WS-NAME-SEP-POS) TO WS-NAME-OUT-FIRST       C64800
054900         END-IF                                                   C64900
055000         GO TO 2410-EXIT                                          C65000
055100     END-IF.                                                      C65100
055200                                                                  C65200
055300     PERFORM 2412-SCAN-FOR-LAST-BLANK                             C65300
055400         VARYING WS-SCAN-SUB FROM 32 BY -1                        C65400
055500             UNTIL WS-SCAN-SUB < 1.                               C65500
055600                                                                  C65600
055700     IF WS-NAME-LAST-BLANK > ZERO                                 C65700
055800         MOVE WS-NAME-RAW(WS-NAME-LAST-BLANK + 1:                 C65800
055900             32 - WS-NAME-LAST-BLANK) TO WS-NAME-OUT-LAST         C65900
056000         MOVE WS-NAME-RAW(1:WS-NAME-LAST-BLANK)                   C66000
056100             TO WS-NAME-OUT-FIRST                                 C66100
056200     ELSE                                                         C66200
056300         MOVE WS-NAME-RAW TO WS-NAME-OUT-LAST                     C66300
056400     END-IF.                                                      C66400
056500                                                                  C66500
056600 2410-EXIT.                                                       C66600
056700     EXIT.                                                        C66700
056800                                                                  C66800
056900                                                                  C66900
057000 2411-SCAN-FOR-SEPARATOR.                                         C67000
057100     IF WS-NAME-SEP-POS = ZERO                                    C67100
057200         AND (WS-NAME-RAW-CHAR(WS-SCAN-SUB) = ","                 C67200
057300          OR  WS-NAME-RAW-CHAR(WS-SCAN-SUB) = ";")                C67300
057400         MOVE WS-SCAN-SUB TO WS-NAME-SEP-POS                      C67400
057500     END-IF.                                                      C67500
057600                                                                  C67600
057700                                                                  C67700
057800 2412-SCAN-FOR-LAST-BLANK.                                        C67800
057900     IF WS-NAME-RAW-CHAR(WS-SCAN-SUB) = SPACE                     C67900
058000         AND WS-NAME-LAST-BLANK = ZERO                            C68000
058100         AND WS-SCAN-SUB < 32                                     C68100
058200         MOVE WS-SCAN-SUB TO WS-NAME-LAST-BLANK                   C68200
058300     END-IF.                                                      C68300
058400                                                                  C68400
058500                                                                  C68500
058600*--------------------------------------------------------------   C68600
058700*    2420-VALIDATE-NAME-CHARS - MUST START WITH A LETTER AND      C68700
058800*    HOLD ONLY LETTERS, HYPHENS, PERIODS AND BLANKS.  USES THE    C68800
058900*    NAME-CHARS CLASS CONDITION FROM SPECIAL-NAMES.               C68900
059000*--------------------------------------------------------------   C69000
059100 2420-VALIDATE-NAME-CHARS.                                        C69100
059200     MOVE "NO" TO WS-CONTACT-OK-SWITCH.                           C69200
059300                                                                  C69300
059400     IF WS-NAME-RAW(1:1) NOT ALPHABETIC                           C69400
059500         GO TO 2420-EXIT                                          C69500
059600     END-IF.                                                      C69600
059700                                                                  C69700
059800     PERFORM 2421-CHECK-NAME-CHAR                                 C69800
059900         VARYING WS-SCAN-SUB FROM 1 BY 1                          C69900
060000             UNTIL WS-SCAN-SUB > 32                               C60000
060100             OR WS-CONTACT-OK-SWITCH = "BAD".                     C60100
060200                                                                  C60200
060300     IF WS-CONTACT-OK-SWITCH = "BAD"                              C60300
060400         MOVE "NO" TO WS-CONTACT-OK-SWITCH                        C60400
060500         GO TO 2420-EXIT                                          C60500
060600     END-IF.                                                      C60600
060700                                                                  C60700
060800     MOVE "YES" TO WS-CONTACT-OK-SWITCH.                          C60800
060900                                                                  C60900
061000 2420-EXIT.                                                       C61000
061100     EXIT.                                                        C61100
061200                                                                  C61200
061300                                                                  C61300
061400 2421-CHECK-NAME-CHAR.                                            C61400
061500     IF WS-NAME-RAW-CHAR(WS-SCAN-SUB) NOT = SPACE                 C61500
061600         IF WS-NAME-RAW-CHAR(WS-SCAN-SUB) NOT ALPHABETIC          C61600
061700             AND WS-NAME-RAW-CHAR(WS-SCAN-SUB) NOT = "-"          C61700
061800             AND WS-NAME-RAW-CHAR(WS-SCAN-SUB) NOT = "."          C61800
061900             MOVE "BAD" TO WS-CONTACT-OK-SWITCH                   C61900
062000         END-IF                                                   C62000
062100     END-IF.                                                      C62100
062200                                                                  C62200
062300                                                                  C62300
062400*--------------------------------------------------------------   C62400
062500*    2430-VALIDATE-AND-STORE-CONTACTS - WALKS THE CONTACT         C62500
062600*    TABLE, DROPPING ANY ENTRY THAT DOES NOT TRIM TO AT LEAST     C62600
062700*    SIX CHARACTERS OR THAT IS NOT A PLAUSIBLE EMAIL OR PHONE     C62700
062800*    FORM, AND SQUEEZES THE TABLE SO ACCEPTED CONTACTS ARE        C62800
062900*    CONTIGUOUS FROM SLOT 1.                                      C62900
063000*--------------------------------------------------------------   C63000
063100 2430-VALIDATE-AND-STORE-CONTACTS.                                C63100
063200     MOVE ZERO TO WS-SUB-2.                                       C63200
063300                                                                  C63300
063400     PERFORM 2432-CHECK-CONTACT-SLOT                              C63400
063500         VARYING WS-CONTACT-SUB FROM 1 BY 1                       C63500
063600             UNTIL WS-CONTACT-SUB > CM-CONTACT-COUNT.             C63600
063700                                                                  C63700
063800     MOVE WS-SUB-2 TO CM-CONTACT-COUNT.                           C63800
063900                                                                  C63900
064000                                                                  C64000
064100 2432-CHECK-CONTACT-SLOT.                                         C64100
064200     MOVE CM-CONTACT(WS-CONTACT-SUB) TO WS-CONTACT-RAW.           C64200
064300     PERFORM 2431-TRIM-AND-CHECK-CONTACT.                         C64300
064400     IF WS-CONTACT-OK-SWITCH = "YES"                              C64400
064500         ADD 1 TO WS-SUB-2                                        C64500
064600         MOVE WS-CONTACT-RAW TO CM-CONTACT(WS-SUB-2)              C64600
064700     END-IF.                                                      C64700
064800                                                                  C64800
064900                                                                  C64900
065000*--------------------------------------------------------------   C65000
065100*    2431-TRIM-AND-CHECK-CONTACT - FINDS THE TRIMMED LENGTH,      C65100
065200*    THEN LOOKS FOR "@" TO DECIDE EMAIL VS. PHONE SHAPE.          C65200
065300*--------------------------------------------------------------   C65300
065400 2431-TRIM-AND-CHECK-CONTACT.                                     C65400
065500     MOVE "NO" TO WS-CONTACT-OK-SWITCH.                           C65500
065600     MOVE ZERO TO WS-CONTACT-LEN WS-AT-POS WS-DOT-POS.            C65600
065700                                                                  C65700
065800     PERFORM 2434-SCAN-FOR-CONTACT-LEN                            C65800
065900         VARYING WS-SCAN-SUB FROM 40 BY -1                        C65900
066000             UNTIL WS-SCAN-SUB < 1.                               C66000
066100                                                                  C66100
066200     IF WS-CONTACT-LEN < 6                                        C66200
066300         GO TO 2431-EXIT                                          C66300
066400     END-IF.                                                      C66400
066500                                                                  C66500
066600     PERFORM 2435-SCAN-FOR-AT-AND-DOT                             C66600
066700         VARYING WS-SCAN-SUB FROM 1 BY 1                          C66700
066800             UNTIL WS-SCAN-SUB > WS-CONTACT-LEN.                  C66800
066900                                                                  C66900
067000     IF WS-AT-POS > 1                                             C67000
067100         AND WS-DOT-POS > WS-AT-POS + 1                           C67100
067200         AND WS-DOT-POS < WS-CONTACT-LEN                          C67200
067300         MOVE "YES" TO WS-CONTACT-OK-SWITCH                       C67300
067400         GO TO 2431-EXIT                                          C67400
067500     END-IF.                                                      C67500
067600                                                                  C67600
067700     IF WS-AT-POS = ZERO                                          C67700
067800         MOVE "YES" TO WS-CONTACT-OK-SWITCH                       C67800
067900     END-IF.                                                      C67900
068000                                                                  C68000
068100 2431-EXIT.                                                       C68100
068200     EXIT.                                                        C68200
068300                                                                  C68300
068400                                                                  C68400
068500 2434-SCAN-FOR-CONTACT-LEN.                                       C68500
068600     IF WS-CONTACT-CHAR(WS-SCAN-SUB) NOT = SPACE                  C68600
068700         AND WS-CONTACT-LEN = ZERO                                C68700
068800         MOVE WS-SCAN-SUB TO WS-CONTACT-LEN                       C68800
068900     END-IF.                                                      C68900
069000                                                                  C69000
069100                                                                  C69100
069200 2435-SCAN-FOR-AT-AND-DOT.                                        C69200
069300     IF WS-CONTACT-CHAR(WS-SCAN-SUB) = "@"                        C69300
069400         AND WS-AT-POS = ZERO                                     C69400
069500         MOVE WS-SCAN-SUB TO WS-AT-POS                            C69500
069600     END-IF.                                                      C69600
069700     IF WS-CONTACT-CHAR(WS-SCAN-SUB) = "."                        C69700
069800         AND WS-AT-POS > ZERO                                     C69800
069900         MOVE WS-SCAN-SUB TO WS-DOT-POS                           C69900
070000     END-IF.                                                      C60000
070100                                                                  C60100
070200                                                                  C60200
070300*--------------------------------------------------------------   C60300
070400*    2300-STORE-CUSTOMER - COPIES THE VALIDATED MASTER RECORD     C60400
070500*    INTO THE NEXT SLOT OF WS-CUSTOMER-TABLE.                     C60500
070600*--------------------------------------------------------------   C60600
070700 2300-STORE-CUSTOMER.                                             C60700
070800     ADD 1 TO WS-SUB-1.                                           C60800
070900                                                                  C60900
071000     MOVE CM-CUST-ID         TO WS-CUST-ID(WS-SUB-1).             C61000
071100     MOVE CM-CUST-LAST-NAME  TO WS-CUST-LAST-NAME(WS-SUB-1).      C61100
071200     MOVE CM-CUST-FIRST-NAME TO WS-CUST-FIRST-NAME(WS-SUB-1).     C61200
071300     MOVE CM-CONTACT-COUNT   TO WS-CUST-CONT-COUNT(WS-SUB-1).     C61300
071400                                                                  C61400
071500     PERFORM 2310-COPY-CONTACT-SLOT                               C61500
071600         VARYING WS-CONTACT-SUB FROM 1 BY 1                       C61600
071700             UNTIL WS-CONTACT-SUB > 3.                            C61700
071800                                                                  C61800
071900                                                                  C61900
072000 2310-COPY-CONTACT-SLOT.                                          C62000
072100     MOVE CM-CONTACT(WS-CONTACT-SUB)                              C62100
072200         TO WS-CUST-CONTACT(WS-SUB-1, WS-CONTACT-SUB).            C62200
072300                                                                  C62300
072400                                                                  C62400
072500*--------------------------------------------------------------   C62500
072600*    ARTICLE LOAD -- NO VALIDATION, EVERY ARTICLE RECORD READ     C62600
072700*    IS STORED AS-IS.                                             C62700
072800*--------------------------------------------------------------   C62800
072900 3000-LOAD-ARTICLES.                                              C62900
073000     ADD 1 TO WS-ART-COUNT.                                       C63000
073100     PERFORM 3100-STORE-ARTICLE.                                  C63100
073200     PERFORM 9020-READ-ARTICLE-RECORD.                            C63200
073300                                                                  C63300
073400                                                                  C63400
073500 3100-STORE-ARTICLE.                                              C63500
073600     ADD 1 TO WS-SUB-1.                                           C63600
073700                                                                  C63700
073800     MOVE AM-ART-ID          TO WS-ART-ID(WS-SUB-1).              C63800
073900     MOVE AM-ART-DESCR       TO WS-ART-DESCR(WS-SUB-1).           C63900
074000     MOVE AM-UNIT-PRICE      TO WS-ART-PRICE(WS-SUB-1).           C64000
074100     MOVE AM-TAX-CLASS       TO WS-ART-TAX-CLASS(WS-SUB-1).       C64100
074200                                                                  C64200
074300                                                                  C64300
074400*--------------------------------------------------------------   C64400
074500*    ORDER PROCESSING.                                            C64500
074600*--------------------------------------------------------------   C64600
074700 4000-PROCESS-ORDERS.                                             C64700
074800     PERFORM 4200-BUILD-ORDER THRU 4200-EXIT.                     C64800
074900                                                                  C64900
075000     IF WS-ORDER-OK-SWITCH = "YES"                                C65000
075100         PERFORM 4300-WRITE-ORDER-DETAIL                          C65100
075200         PERFORM 4400-ACCUMULATE-GRAND-TOTALS                     C65200
075300         ADD 1 TO WS-ORD-ACC-COUNT                                C65300
075400     ELSE                                                         C65400
075500         ADD 1 TO WS-ORD-REJ-COUNT                                C65500
075600     END-IF.                                                      C65600
075700                                                                  C65700
075800     PERFORM 9030-READ-ORDER-RECORD.                              C65800
075900                                                                  C65900
076000                                                                  C66000
076100*--------------------------------------------------------------   C66100
076200*    4200-BUILD-ORDER - LOOKS UP THE CUSTOMER, WALKS THE ITEM     C66200
076300*    TABLE, THEN DECIDES ACCEPT/REJECT.  DETAIL LINES ARE         C66300
076400*    BUFFERED INTO WS-PRINT-ITEM-TABLE AS THEY ARE PRICED AND     C66400
076500*    ONLY PRINTED IF THE ORDER SURVIVES.                          C66500
076600*--------------------------------------------------------------   C66600
076700 4200-BUILD-ORDER.                                                C66700
076800     MOVE "NO" TO WS-ORDER-OK-SWITCH.                             C66800
076900     MOVE ZERO TO WS-PRINT-ITEM-COUNT.                            C66900
077000     MOVE ZERO TO WS-ORDER-VALUE WS-ORDER-VAT.                    C67000
077100                                                                  C67100
077200     PERFORM 4210-FIND-CUSTOMER.                                  C67200
077300     IF WS-CUST-FOUND-SWITCH = "NO"                               C67300
077400         GO TO 4200-EXIT                                          C67400
077500     END-IF.                                                      C67500
077600                                                                  C67600
077700     PERFORM 4220-PROCESS-ORDER-ITEMS                             C67700
077800         VARYING WS-ITEM-SUB FROM 1 BY 1                          C67800
077900             UNTIL WS-ITEM-SUB > OM-ITEM-COUNT                    C67900
077950             OR WS-ITEM-SUB > WS-MAX-ORDER-ITEMS.                 C67950
078000                                                                  C68000
078100     IF WS-PRINT-ITEM-COUNT > ZERO                                C68100
078200         MOVE "YES" TO WS-ORDER-OK-SWITCH                         C68200
078300     END-IF.                                                      C68300
078400                                                                  C68400
078500 4200-EXIT.                                                       C68500
078600     EXIT.                                                        C68600
078700                                                                  C68700
078800                                                                  C68800
078900*--------------------------------------------------------------   C68900
079000*    4210-FIND-CUSTOMER - EXACT ID MATCH FIRST, THEN SUBSTRING    C69000
079100*    MATCH ON LAST NAME, THEN FIRST NAME.  FIRST MATCH WINS.      C69100
079200*--------------------------------------------------------------   C69200
079300 4210-FIND-CUSTOMER.                                              C69300
079400     MOVE "NO" TO WS-CUST-FOUND-SWITCH.                           C69400
079500                                                                  C69500
079600     IF OM-ORD-CUST-SPEC(1:6) IS NUMERIC                          C69600
079700         AND OM-ORD-CUST-SPEC(7:26) = SPACES                      C69700
079800         PERFORM 4211-CHECK-CUST-ID                               C69800
079900             VARYING WS-CUST-INDEX FROM 1 BY 1                    C69900
080000                 UNTIL WS-CUST-INDEX > WS-CUST-COUNT              C60000
080100                 OR WS-CUST-FOUND-SWITCH = "YES"                  C60100
080150         IF WS-CUST-FOUND-SWITCH = "YES"                          C60150
080160             SUBTRACT 1 FROM WS-CUST-INDEX                        C60160
080170         END-IF                                                   C60170
080200         GO TO 4210-EXIT                                          C60200
080300     END-IF.                                                      C60300
080400                                                                  C60400
080500     PERFORM 4212-CHECK-CUST-LAST-NAME                            C60500
080600         VARYING WS-CUST-INDEX FROM 1 BY 1                        C60600
080700             UNTIL WS-CUST-INDEX > WS-CUST-COUNT                  C60700
080800             OR WS-CUST-FOUND-SWITCH = "YES".                     C60800
080900                                                                  C60900
081000     IF WS-CUST-FOUND-SWITCH = "YES"                              C61000
081050         SUBTRACT 1 FROM WS-CUST-INDEX                            C61050
081100         GO TO 4210-EXIT                                          C61100
081200     END-IF.                                                      C61200
081300                                                                  C61300
081400     PERFORM 4213-CHECK-CUST-FIRST-NAME                           C61400
081500         VARYING WS-CUST-INDEX FROM 1 BY 1                        C61500
081600             UNTIL WS-CUST-INDEX > WS-CUST-COUNT                  C61600
081700             OR WS-CUST-FOUND-SWITCH = "YES".                     C61700
081750     IF WS-CUST-FOUND-SWITCH = "YES"                              C61750
081760         SUBTRACT 1 FROM WS-CUST-INDEX                            C61760
081770     END-IF.                                                      C61770
081800                                                                  C61800
081900 4210-EXIT.                                                       C61900
082000     EXIT.                                                        C62000
082100                                                                  C62100
082200                                                                  C62200
082300 4211-CHECK-CUST-ID.                                              C62300
082400     IF WS-CUST-ID(WS-CUST-INDEX) = OM-ORD-CUST-SPEC(1:6)         C62400
082500         MOVE "YES" TO WS-CUST-FOUND-SWITCH                       C62500
082600     END-IF.                                                      C62600
082700                                                                  C62700
082800                                                                  C62800
082900 4212-CHECK-CUST-LAST-NAME.                                       C62900
083000     MOVE OM-ORD-CUST-SPEC TO WS-SUBSTRING-NEEDLE.                C63000
083100     MOVE WS-CUST-LAST-NAME(WS-CUST-INDEX)                        C63100
083200         TO WS-SUBSTRING-HAYSTACK.                                C63200
083300     PERFORM 4215-SUBSTRING-MATCH.                                C63300
083400     IF WS-MATCH-COUNT > ZERO                                     C63400
083500         MOVE "YES" TO WS-CUST-FOUND-SWITCH                       C63500
083600     END-IF.                                                      C63600
083700                                                                  C63700
083800                                                                  C63800
083900 4213-CHECK-CUST-FIRST-NAME.                                      C63900
084000     MOVE OM-ORD-CUST-SPEC TO WS-SUBSTRING-NEEDLE.                C64000
084100     MOVE WS-CUST-FIRST-NAME(WS-CUST-INDEX)                       C64100
084200         TO WS-SUBSTRING-HAYSTACK.                                C64200
084300     PERFORM 4215-SUBSTRING-MATCH.                                C64300
084400     IF WS-MATCH-COUNT > ZERO                                     C64400
084500         MOVE "YES" TO WS-CUST-FOUND-SWITCH                       C64500
084600     END-IF.                                                      C64600
084700                                                                  C64700
084800                                                                  C64800
084900*--------------------------------------------------------------   C64900
085000*    4215-SUBSTRING-MATCH - IS WS-SUBSTRING-NEEDLE'S TRIMMED      C65000
085100*    TEXT PRESENT ANYWHERE IN WS-SUBSTRING-HAYSTACK?  COUNT       C65100
085200*    COMES BACK NON-ZERO WHEN IT IS.  INSPECT TALLYING FOR ALL    C65200
085300*    WITH A REFMOD NEEDLE IS THE ONLY STRING-SEARCH THE HOUSE     C65300
085400*    RULE BOOK ALLOWS.                                            C65400
085500*--------------------------------------------------------------   C65500
085600 4215-SUBSTRING-MATCH.                                            C65600
085700     MOVE ZERO TO WS-MATCH-COUNT WS-NEEDLE-LEN.                   C65700
085800                                                                  C65800
085900     PERFORM 4216-SCAN-FOR-NEEDLE-LEN                             C65900
086000         VARYING WS-SCAN-SUB FROM 32 BY -1                        C66000
086100             UNTIL WS-SCAN-SUB < 1.                               C66100
086200                                                                  C66200
086300     IF WS-NEEDLE-LEN = ZERO                                      C66300
086400         GO TO 4215-EXIT                                          C66400
086500     END-IF.                                                      C66500
086600                                                                  C66600
086700     INSPECT WS-SUBSTRING-HAYSTACK TALLYING WS-MATCH-COUNT        C66700
086800         FOR ALL WS-SUBSTRING-NEEDLE(1:WS-NEEDLE-LEN).            C66800
086900                                                                  C66900
087000 4215-EXIT.                                                       C67000
087100     EXIT.                                                        C67100
087200                                                                  C67200
087300                                                                  C67300
087400 4216-SCAN-FOR-NEEDLE-LEN.                                        C67400
087500     IF WS-SUBSTRING-NEEDLE(WS-SCAN-SUB:1) NOT = SPACE            C67500
087600         AND WS-NEEDLE-LEN = ZERO                                 C67600
087700         MOVE WS-SCAN-SUB TO WS-NEEDLE-LEN                        C67700
087800     END-IF.                                                      C67800
087900                                                                  C67900
088000                                                                  C68000
088100*--------------------------------------------------------------   C68100
088200*    4220-PROCESS-ORDER-ITEMS - SKIPS ITEMS WITH A NON-           C68200
088300*    POSITIVE QUANTITY OR AN ARTICLE THAT WAS NOT FOUND.          C68300
088400*    PERFORMED OUT-OF-LINE, VARYING WS-ITEM-SUB, BY 4200-         C68400
088500*    BUILD-ORDER.                                                 C68500
088600*--------------------------------------------------------------   C68600
088700 4220-PROCESS-ORDER-ITEMS.                                        C68700
088800     IF OM-ITEM-QTY(WS-ITEM-SUB) > ZERO                           C68800
088900         PERFORM 4221-FIND-ARTICLE                                C68900
089000         IF WS-ART-FOUND-SWITCH = "YES"                           C69000
089100             PERFORM 4500-CALC-LINE-VALUES                        C69100
089200             PERFORM 4225-BUFFER-PRINT-ITEM                       C69200
089300         END-IF                                                   C69300
089400     END-IF.                                                      C69400
089500                                                                  C69500
089600                                                                  C69600
089700*--------------------------------------------------------------   C69700
089800*    4221-FIND-ARTICLE - EXACT ID MATCH, ELSE DESCRIPTION         C69800
089900*    SUBSTRING MATCH.                                             C69900
090000*--------------------------------------------------------------   C60000
090100 4221-FIND-ARTICLE.                                               C60100
090200     MOVE "NO" TO WS-ART-FOUND-SWITCH.                            C60200
090300                                                                  C60300
090400     PERFORM 4223-CHECK-ART-ID                                    C60400
090500         VARYING WS-ART-INDEX FROM 1 BY 1                         C60500
090600             UNTIL WS-ART-INDEX > WS-ART-COUNT                    C60600
090700             OR WS-ART-FOUND-SWITCH = "YES".                      C60700
090800                                                                  C60800
090900     IF WS-ART-FOUND-SWITCH = "YES"                               C60900
090950         SUBTRACT 1 FROM WS-ART-INDEX                             C60950
091000         GO TO 4221-EXIT                                          C61000
091100     END-IF.                                                      C61100
091200                                                                  C61200
091300     PERFORM 4224-CHECK-ART-DESCR                                 C61300
091400         VARYING WS-ART-INDEX FROM 1 BY 1                         C61400
091500             UNTIL WS-ART-INDEX > WS-ART-COUNT                    C61500
091600             OR WS-ART-FOUND-SWITCH = "YES".                      C61600
091650     IF WS-ART-FOUND-SWITCH = "YES"                               C61650
091660         SUBTRACT 1 FROM WS-ART-INDEX                             C61660
091670     END-IF.                                                      C61670
091700                                                                  C61700
091800 4221-EXIT.                                                       C61800
091900     EXIT.                                                        C61900
092000                                                                  C62000
092100                                                                  C62100
092200 4223-CHECK-ART-ID.                                               C62200
092300     IF WS-ART-ID(WS-ART-INDEX) =                                 C62300
092400             OM-ITEM-ART-SPEC(WS-ITEM-SUB)(1:10)                  C62400
092500         MOVE "YES" TO WS-ART-FOUND-SWITCH                        C62500
092600     END-IF.                                                      C62600
092700                                                                  C62700
092800                                                                  C62800
092900 4224-CHECK-ART-DESCR.                                            C62900
093000     MOVE OM-ITEM-ART-SPEC(WS-ITEM-SUB) TO WS-SUBSTRING-NEEDLE.   C63000
093100     MOVE WS-ART-DESCR(WS-ART-INDEX) TO WS-SUBSTRING-HAYSTACK.    C63100
093200     PERFORM 4215-SUBSTRING-MATCH.                                C63200
093300     IF WS-MATCH-COUNT > ZERO                                     C63300
093400         MOVE "YES" TO WS-ART-FOUND-SWITCH                        C63400
093500     END-IF.                                                      C63500
093600                                                                  C63600
093700                                                                  C63700
093800*--------------------------------------------------------------   C63800
093900*    4225-BUFFER-PRINT-ITEM - HOLDS ONE PRICED ITEM'S REPORT      C63900
094000*    LINE UNTIL THE ORDER'S ACCEPT/REJECT DECISION IS KNOWN.      C64000
094100*--------------------------------------------------------------   C64100
094200 4225-BUFFER-PRINT-ITEM.                                          C64200
094300     ADD 1 TO WS-PRINT-ITEM-COUNT.                                C64300
094400     MOVE SPACES TO WS-PI-TEXT(WS-PRINT-ITEM-COUNT).              C64400
094500                                                                  C64500
094600     MOVE " - " TO WS-PI-TEXT(WS-PRINT-ITEM-COUNT)(1:3).          C64600
094700     MOVE OM-ITEM-QTY(WS-ITEM-SUB)                                C64700
094800         TO WS-PI-TEXT(WS-PRINT-ITEM-COUNT)(4:4).                 C64800
094900     MOVE "X " TO WS-PI-TEXT(WS-PRINT-ITEM-COUNT)(8:2).           C64900
095000     MOVE WS-ART-DESCR(WS-ART-INDEX)                              C65000
095100         TO WS-PI-TEXT(WS-PRINT-ITEM-COUNT)(10:32).               C65100
095200                                                                  C65200
095300     MOVE WS-LINE-VAT   TO WS-PI-VAT(WS-PRINT-ITEM-COUNT).        C65300
095400     MOVE WS-LINE-VALUE TO WS-PI-VALUE(WS-PRINT-ITEM-COUNT).      C65400
095500     MOVE SPACE TO WS-PI-REDUCED(WS-PRINT-ITEM-COUNT).            C65500
095600     IF WS-ART-TAX-CLASS(WS-ART-INDEX) = "D"                      C65600
095700         MOVE "*" TO WS-PI-REDUCED(WS-PRINT-ITEM-COUNT)           C65700
095800     END-IF.                                                      C65800
095900                                                                  C65900
096000                                                                  C66000
096100*--------------------------------------------------------------   C66100
096200*    4300-WRITE-ORDER-DETAIL - ONE HEADING LINE, THEN ONE LINE    C66200
096300*    PER BUFFERED ITEM; ORDER VAT AND TOTAL APPEAR ON THE LAST    C66300
096400*    ITEM LINE ONLY.                                              C66400
096500*--------------------------------------------------------------   C66500
096600 4300-WRITE-ORDER-DETAIL.                                         C66600
096700     MOVE SPACES TO ORDER-HEADING-LINE.                           C66700
096800     MOVE OM-ORD-ID TO OH-ORD-ID.                                 C66800
096900     MOVE WS-CUST-LAST-NAME(WS-CUST-INDEX) TO OH-LABEL(1:32).     C66900
097000     MOVE "'S BESTELLUNG (IN EUR):" TO OH-LABEL(25:23).           C67000
097100                                                                  C67100
097200     WRITE PRTLINE FROM ORDER-HEADING-LINE                        C67200
097300         AFTER ADVANCING 2 LINES                                  C67300
097400             AT EOP PERFORM 9900-HEADING.                         C67400
097500                                                                  C67500
097600     PERFORM 4310-PRINT-ONE-ITEM-LINE                             C67600
097700         VARYING WS-PRINT-SUB FROM 1 BY 1                         C67700
097800             UNTIL WS-PRINT-SUB > WS-PRINT-ITEM-COUNT.            C67800
097900                                                                  C67900
098000                                                                  C68000
098100 4310-PRINT-ONE-ITEM-LINE.                                        C68100
098200     MOVE SPACES TO ORDER-DETAIL-LINE.                            C68200
098300     MOVE WS-PI-TEXT(WS-PRINT-SUB)    TO OD-ITEM-TEXT.            C68300
098400     MOVE WS-PI-VAT(WS-PRINT-SUB)     TO OD-ITEM-VAT.             C68400
098500     MOVE WS-PI-REDUCED(WS-PRINT-SUB) TO OD-REDUCED-MARK.         C68500
098600     MOVE WS-PI-VALUE(WS-PRINT-SUB)   TO OD-ITEM-VALUE.           C68600
098700     IF WS-PRINT-SUB = WS-PRINT-ITEM-COUNT                        C68700
098800         MOVE WS-ORDER-VAT   TO OD-ORDER-VAT                      C68800
098900         MOVE WS-ORDER-VALUE TO OD-ORDER-TOTAL                    C68900
099000     END-IF.                                                      C69000
099100     WRITE PRTLINE FROM ORDER-DETAIL-LINE                         C69100
099200         AFTER ADVANCING 1 LINE                                   C69200
099300             AT EOP PERFORM 9900-HEADING.                         C69300
099400                                                                  C69400
099500                                                                  C69500
099600*--------------------------------------------------------------   C69600
099700*    4400-ACCUMULATE-GRAND-TOTALS.                                C69700
099800*--------------------------------------------------------------   C69800
099900 4400-ACCUMULATE-GRAND-TOTALS.                                    C69900
100000     ADD WS-ORDER-VALUE TO WS-GRAND-VALUE.                        C60000
100100     ADD WS-ORDER-VAT   TO WS-GRAND-VAT.                          C60100
100200                                                                  C60200
100300                                                                  C60300
100400*--------------------------------------------------------------   C60400
100500*    4500-CALC-LINE-VALUES - LINE VALUE IS PRICE TIMES            C60500
100600*    QUANTITY; LINE VAT IS THE INCLUDED VAT ON THAT VALUE AT      C60600
100700*    THE ARTICLE'S TAX-CLASS PERCENT.  BOTH ROLL INTO THE         C60700
100800*    ORDER TOTALS HERE SO THEY COMPOUND PER ITEM, NOT ON THE      C60800
100900*    ORDER TOTAL.                                                 C60900
101000*--------------------------------------------------------------   C61000
101100 4500-CALC-LINE-VALUES.                                           C61100
101200     COMPUTE WS-LINE-VALUE =                                      C61200
101300         WS-ART-PRICE(WS-ART-INDEX) * OM-ITEM-QTY(WS-ITEM-SUB).   C61300
101400                                                                  C61400
101500     PERFORM 4610-LOOKUP-TAX-PERCENT.                             C61500
101600                                                                  C61600
101700     MOVE WS-LINE-VALUE  TO WS-VC-GROSS.                          C61700
101800     MOVE WS-TAX-PERCENT TO WS-VC-RATE.                           C61800
101900     PERFORM 4600-CALC-INCLUDED-VAT.                              C61900
102000     MOVE WS-VC-VAT TO WS-LINE-VAT.                               C62000
102100                                                                  C62100
102200     ADD WS-LINE-VALUE TO WS-ORDER-VALUE.                         C62200
102300     ADD WS-LINE-VAT   TO WS-ORDER-VAT.                           C62300
102400                                                                  C62400
102500                                                                  C62500
102600*--------------------------------------------------------------   C62600
102700*    4600-CALC-INCLUDED-VAT - VAT = ROUND(G - G / (1 + R/100)).   C62700
102800*    G LE ZERO GIVES A ZERO RESULT.  USED FOR BOTH ORDER LINES    C62800
102900*    AND THE GRAND-TOTAL PAGE SAMPLE LINE.                        C62900
103000*--------------------------------------------------------------   C63000
103100 4600-CALC-INCLUDED-VAT.                                          C63100
103200     IF WS-VC-GROSS NOT > ZERO                                    C63200
103300         MOVE ZERO TO WS-VC-VAT                                   C63300
103400         GO TO 4600-EXIT                                          C63400
103500     END-IF.                                                      C63500
103600                                                                  C63600
103700     COMPUTE WS-VC-NET ROUNDED =                                  C63700
103800         WS-VC-GROSS / (1 + (WS-VC-RATE / 100)).                  C63800
103900     COMPUTE WS-VC-VAT ROUNDED = WS-VC-GROSS - WS-VC-NET.         C63900
104000                                                                  C64000
104100 4600-EXIT.                                                       C64100
104200     EXIT.                                                        C64200
104300                                                                  C64300
104400                                                                  C64400
104500*--------------------------------------------------------------   C64500
104600*    4610-LOOKUP-TAX-PERCENT - LINEAR SEARCH OF THE TAX CLASS     C64600
104700*    TABLE; AN UNRECOGNIZED CLASS LETTER DEFAULTS TO EXEMPT       C64700
104750*    (ZERO PERCENT), NOT REGULAR -- THE "UNKNOWN ARTICLE" CASE    C64750
104760*    IS HANDLED SEPARATELY BY 4220-PROCESS-ORDER-ITEMS, WHICH     C64760
104770*    DROPS THE ITEM BEFORE THIS PARAGRAPH EVER RUNS.              C64770
104800*--------------------------------------------------------------   C64800
104900 4610-LOOKUP-TAX-PERCENT.                                         C64900
105000     MOVE ZERO TO WS-TAX-PERCENT.                                 C65000
105100                                                                  C65100
105200     PERFORM 4611-CHECK-TAX-CLASS-ENTRY                           C65200
105300         VARYING WS-CLASS-INDEX FROM 1 BY 1                       C65300
105400             UNTIL WS-CLASS-INDEX > 3.                            C65400
105500                                                                  C65500
105600                                                                  C65600
105700 4611-CHECK-TAX-CLASS-ENTRY.                                      C65700
105800     IF TC-CLASS-LETTER(WS-CLASS-INDEX) =                         C65800
105900             WS-ART-TAX-CLASS(WS-ART-INDEX)                       C65900
106000         MOVE TC-CLASS-PERCENT(WS-CLASS-INDEX) TO WS-TAX-PERCENT  C66000
106100     END-IF.                                                      C66100
106200                                                                  C66200
106300                                                                  C66300
106400*--------------------------------------------------------------   C66400
106500*    6000-PRINT-GRAND-TOTAL - GESAMT LINE, UNDERLINE, THE         C66500
106600*    SAMPLE VAT LINE, AND THE THREE COUNT LINES.                  C66600
106700*--------------------------------------------------------------   C66700
106800 6000-PRINT-GRAND-TOTAL.                                          C66800
106900     MOVE WS-GRAND-VAT   TO GL-GRAND-VAT.                         C66900
107000     MOVE WS-GRAND-VALUE TO GL-GRAND-VALUE.                       C67000
107100                                                                  C67100
107200     WRITE PRTLINE FROM GESAMT-LINE                               C67200
107300         AFTER ADVANCING 3 LINES                                  C67300
107400             AT EOP PERFORM 9900-HEADING.                         C67400
107500     WRITE PRTLINE FROM UNDERLINE-LINE                            C67500
107600         AFTER ADVANCING 1 LINE.                                  C67600
107700                                                                  C67700
107800     MOVE 100.00 TO WS-VC-GROSS.                                  C67800
107900     MOVE 019.0 TO WS-VC-RATE.                                    C67900
108000     PERFORM 4600-CALC-INCLUDED-VAT.                              C68000
108100     MOVE WS-VC-VAT TO VS-SAMPLE-VAT.                             C68100
108200                                                                  C68200
108300     WRITE PRTLINE FROM VAT-SAMPLE-LINE                           C68300
108400         AFTER ADVANCING 2 LINES.                                 C68400
108500                                                                  C68500
108600     PERFORM 8900-PRINT-COUNTS-FOOTER.                            C68600
108700                                                                  C68700
108800                                                                  C68800
108900*--------------------------------------------------------------   C68900
109000*    8900-PRINT-COUNTS-FOOTER.                                    C69000
109100*--------------------------------------------------------------   C69100
109200 8900-PRINT-COUNTS-FOOTER.                                        C69200
109300     MOVE WS-CUST-COUNT TO CL-CUST-COUNT.                         C69300
109400     WRITE PRTLINE FROM COUNTS-LINE-1                             C69400
109500         AFTER ADVANCING 2 LINES.                                 C69500
109600                                                                  C69600
109700     MOVE WS-ART-COUNT TO CL-ART-COUNT.                           C69700
109800     WRITE PRTLINE FROM COUNTS-LINE-2                             C69800
109900         AFTER ADVANCING 1 LINE.                                  C69900
110000                                                                  C60000
110100     MOVE WS-ORD-ACC-COUNT TO CL-ORD-COUNT.                       C60100
110200     WRITE PRTLINE FROM COUNTS-LINE-3                             C60200
110300         AFTER ADVANCING 1 LINE.                                  C60300
110400                                                                  C60400
110500                                                                  C60500
110600*--------------------------------------------------------------   C60600
110700*    7000-PRINT-CUSTOMER-REPORT - SORT BY LAST NAME ASCENDING,    C60700
110800*    THEN PRINT.                                                  C60800
110900*--------------------------------------------------------------   C60900
111000 7000-PRINT-CUSTOMER-REPORT.                                      C61000
111100     PERFORM 7100-SORT-CUSTOMERS-BY-NAME.                         C61100
111200     MOVE "KUNDEN (CUSTOMERS)" TO RT-TEXT.                        C61200
111300     PERFORM 9900-HEADING.                                        C61300
111400     WRITE PRTLINE FROM CUST-RPT-COLUMN-HEADING                   C61400
111500         AFTER ADVANCING 2 LINES.                                 C61500
111600     PERFORM 7300-PRINT-CUSTOMER-DETAIL-LINES                     C61600
111700         VARYING WS-CUST-INDEX FROM 1 BY 1                        C61700
111800             UNTIL WS-CUST-INDEX > WS-CUST-COUNT.                 C61800
111900                                                                  C61900
112000                                                                  C62000
112100*--------------------------------------------------------------   C62100
112200*    7100-SORT-CUSTOMERS-BY-NAME - BUBBLE SORT IN PLACE, GROUP    C62200
112300*    MOVE THROUGH A SAME-SIZE SWAP AREA (NO SORT VERB FOR A       C62300
112400*    TABLE ALREADY BUILT IN WORKING-STORAGE).                     C62400
112500*--------------------------------------------------------------   C62500
112600 7100-SORT-CUSTOMERS-BY-NAME.                                     C62600
112700     IF WS-CUST-COUNT < 2                                         C62700
112800         GO TO 7100-EXIT                                          C62800
112900     END-IF.                                                      C62900
113000                                                                  C63000
113100     PERFORM 7110-SORT-CUSTOMERS-OUTER                            C63100
113200         VARYING WS-SUB-1 FROM 1 BY 1                             C63200
113300             UNTIL WS-SUB-1 > WS-CUST-COUNT - 1.                  C63300
113400                                                                  C63400
113500 7100-EXIT.                                                       C63500
113600     EXIT.                                                        C63600
113700                                                                  C63700
113800                                                                  C63800
113900 7110-SORT-CUSTOMERS-OUTER.                                       C63900
114000     PERFORM 7120-SORT-CUSTOMERS-INNER                            C64000
114100         VARYING WS-SUB-2 FROM 1 BY 1                             C64100
114200             UNTIL WS-SUB-2 > WS-CUST-COUNT - WS-SUB-1.           C64200
114300                                                                  C64300
114400                                                                  C64400
114500 7120-SORT-CUSTOMERS-INNER.                                       C64500
114600     IF WS-CUST-LAST-NAME(WS-SUB-2) >                             C64600
114700             WS-CUST-LAST-NAME(WS-SUB-2 + 1)                      C64700
114800         MOVE WS-CUST-ENTRY(WS-SUB-2)     TO WS-CUST-SWAP         C64800
114900         MOVE WS-CUST-ENTRY(WS-SUB-2 + 1) TO WS-CUST-ENTRY        C64900
115000             (WS-SUB-2)                                           C65000
115100         MOVE WS-CUST-SWAP TO WS-CUST-ENTRY(WS-SUB-2 + 1)         C65100
115200     END-IF.                                                      C65200
115300                                                                  C65300
115400                                                                  C65400
115500*--------------------------------------------------------------   C65500
115600*    7300-PRINT-CUSTOMER-DETAIL-LINES.  PERFORMED OUT-OF-LINE,    C65600
115700*    VARYING WS-CUST-INDEX, BY 7000-PRINT-CUSTOMER-REPORT.        C65700
115800*--------------------------------------------------------------   C65800
115900 7300-PRINT-CUSTOMER-DETAIL-LINES.                                C65900
116000     MOVE SPACES TO CUST-DETAIL-LINE.                             C66000
116100     MOVE WS-CUST-ID(WS-CUST-INDEX) TO CD-CUST-ID.                C66100
116200     PERFORM 7310-FORMAT-CUSTOMER-NAME.                           C66200
116300     MOVE WS-CUST-CONTACT(WS-CUST-INDEX, 1)                       C66300
116400         TO CD-CUST-CONTACT(1:31).                                C66400
116500     IF WS-CUST-CONT-COUNT(WS-CUST-INDEX) > 1                     C66500
116600         MOVE ", (+" TO CD-CUST-CONTACT(20:4)                     C66600
116700         MOVE WS-CUST-CONT-COUNT(WS-CUST-INDEX) - 1               C66700
116800             TO CD-CUST-CONTACT(24:1)                             C66800
116900         MOVE " CONTACTS)" TO CD-CUST-CONTACT(25:10)              C66900
117000     END-IF.                                                      C67000
117100     WRITE PRTLINE FROM CUST-DETAIL-LINE                          C67100
117200         AFTER ADVANCING 1 LINE                                   C67200
117300             AT EOP PERFORM 9900-HEADING.                         C67300
117400                                                                  C67400
117500                                                                  C67500
117600*--------------------------------------------------------------   C67600
117700*    7310-FORMAT-CUSTOMER-NAME - "LAST, FIRST".                   C67700
117800*--------------------------------------------------------------   C67800
117900 7310-FORMAT-CUSTOMER-NAME.                                       C67900
118000     MOVE SPACES TO CD-CUST-NAME.                                 C68000
118100     MOVE WS-CUST-LAST-NAME(WS-CUST-INDEX) TO WS-SUBSTRING-NEEDLE.C68100
118200     MOVE ZERO TO WS-NEEDLE-LEN.                                  C68200
118300                                                                  C68300
118400     PERFORM 7311-SCAN-FOR-NAME-LEN                               C68400
118500         VARYING WS-SCAN-SUB FROM 32 BY -1                        C68500
118600             UNTIL WS-SCAN-SUB < 1.                               C68600
118700                                                                  C68700
118800     MOVE WS-CUST-LAST-NAME(WS-CUST-INDEX)(1:WS-NEEDLE-LEN)       C68800
118900         TO CD-CUST-NAME(1:WS-NEEDLE-LEN).                        C68900
119000     MOVE ", " TO CD-CUST-NAME(WS-NEEDLE-LEN + 1:2).              C69000
119100     MOVE WS-CUST-FIRST-NAME(WS-CUST-INDEX)                       C69100
119200         TO CD-CUST-NAME(WS-NEEDLE-LEN + 3:30 - WS-NEEDLE-LEN).   C69200
119300                                                                  C69300
119400                                                                  C69400
119500 7311-SCAN-FOR-NAME-LEN.                                          C69500
119600     IF WS-SUBSTRING-NEEDLE(WS-SCAN-SUB:1) NOT = SPACE            C69600
119700         AND WS-NEEDLE-LEN = ZERO                                 C69700
119800         MOVE WS-SCAN-SUB TO WS-NEEDLE-LEN                        C69800
119900     END-IF.                                                      C69900
120000                                                                  C60000
120100                                                                  C60100
120200*--------------------------------------------------------------   C60200
120300*    8000-PRINT-ARTICLE-REPORT - SORT BY PRICE DESCENDING,        C60300
120400*    THEN PRINT.                                                  C60400
120500*--------------------------------------------------------------   C60500
120600 8000-PRINT-ARTICLE-REPORT.                                       C60600
120700     PERFORM 8100-SORT-ARTICLES-BY-PRICE.                         C60700
120800     MOVE "ARTIKEL (ARTICLES)" TO RT-TEXT.                        C60800
120900     PERFORM 9900-HEADING.                                        C60900
121000     WRITE PRTLINE FROM ART-RPT-COLUMN-HEADING                    C61000
121100         AFTER ADVANCING 2 LINES.                                 C61100
121200     PERFORM 8300-PRINT-ARTICLE-DETAIL-LINES                      C61200
121300         VARYING WS-ART-INDEX FROM 1 BY 1                         C61300
121400             UNTIL WS-ART-INDEX > WS-ART-COUNT.                   C61400
121500                                                                  C61500
121600                                                                  C61600
121700*--------------------------------------------------------------   C61700
121800*    8100-SORT-ARTICLES-BY-PRICE - DESCENDING BUBBLE SORT.        C61800
121900*--------------------------------------------------------------   C61900
122000 8100-SORT-ARTICLES-BY-PRICE.                                     C62000
122100     IF WS-ART-COUNT < 2                                          C62100
122200         GO TO 8100-EXIT                                          C62200
122300     END-IF.                                                      C62300
122400                                                                  C62400
122500     PERFORM 8110-SORT-ARTICLES-OUTER                             C62500
122600         VARYING WS-SUB-1 FROM 1 BY 1                             C62600
122700             UNTIL WS-SUB-1 > WS-ART-COUNT - 1.                   C62700
122800                                                                  C62800
122900 8100-EXIT.                                                       C62900
123000     EXIT.                                                        C63000
123100                                                                  C63100
123200                                                                  C63200
123300 8110-SORT-ARTICLES-OUTER.                                        C63300
123400     PERFORM 8120-SORT-ARTICLES-INNER                             C63400
123500         VARYING WS-SUB-2 FROM 1 BY 1                             C63500
123600             UNTIL WS-SUB-2 > WS-ART-COUNT - WS-SUB-1.            C63600
123700                                                                  C63700
123800                                                                  C63800
123900 8120-SORT-ARTICLES-INNER.                                        C63900
124000     IF WS-ART-PRICE(WS-SUB-2) < WS-ART-PRICE(WS-SUB-2 + 1)       C64000
124100         MOVE WS-ART-ENTRY(WS-SUB-2)     TO WS-ART-SWAP           C64100
124200         MOVE WS-ART-ENTRY(WS-SUB-2 + 1) TO WS-ART-ENTRY          C64200
124300             (WS-SUB-2)                                           C64300
124400         MOVE WS-ART-SWAP TO WS-ART-ENTRY(WS-SUB-2 + 1)           C64400
124500     END-IF.                                                      C64500
124600                                                                  C64600
124700                                                                  C64700
124800*--------------------------------------------------------------   C64800
124900*    8300-PRINT-ARTICLE-DETAIL-LINES.  PERFORMED OUT-OF-LINE,     C64900
125000*    VARYING WS-ART-INDEX, BY 8000-PRINT-ARTICLE-REPORT.          C65000
125100*--------------------------------------------------------------   C65100
125200 8300-PRINT-ARTICLE-DETAIL-LINES.                                 C65200
125300     MOVE SPACES TO ART-DETAIL-LINE.                              C65300
125400     MOVE WS-ART-ID(WS-ART-INDEX)    TO AD-ART-ID.                C65400
125500     MOVE WS-ART-DESCR(WS-ART-INDEX) TO AD-ART-DESCR.             C65500
125600     MOVE WS-ART-PRICE(WS-ART-INDEX) TO AD-ART-PRICE.             C65600
125700     PERFORM 4610-LOOKUP-TAX-PERCENT.                             C65700
125800     MOVE WS-TAX-PERCENT TO AD-ART-VAT-PCT.                       C65800
125900     EVALUATE WS-ART-TAX-CLASS(WS-ART-INDEX)                      C65900
126000         WHEN "R" MOVE "NORMAL"    TO AD-ART-CLASS-LABEL          C66000
126100         WHEN "D" MOVE "REDUZIERT" TO AD-ART-CLASS-LABEL          C66100
126200         WHEN "E" MOVE "EXCEMPT"   TO AD-ART-CLASS-LABEL          C66200
126300         WHEN OTHER MOVE "NORMAL"  TO AD-ART-CLASS-LABEL          C66300
126400     END-EVALUATE.                                                C66400
126500     WRITE PRTLINE FROM ART-DETAIL-LINE                           C66500
126600         AFTER ADVANCING 1 LINE                                   C66600
126700             AT EOP PERFORM 9900-HEADING.                         C66700
126800                                                                  C66800
126900                                                                  C66900
127000*--------------------------------------------------------------   C67000
127100*    8970-PRICE-ADJUSTMENT-CHECK - RATE-AUDIT UTILITY, RUN        C67100
127200*    ONLY WHEN UPSI-0 IS ON.  MULTIPLIES EACH ARTICLE'S PRICE     C67200
127300*    BY THE ADJUSTMENT FACTOR AND FORCES THE TRAILING DIGIT TO    C67300
127400*    5 OR 9 PER THE HOUSE PSYCHOLOGICAL-PRICING RULE.  DOES       C67400
127500*    NOT UPDATE WS-ARTICLE-TABLE -- AUDIT OUTPUT ONLY.            C67500
127600*--------------------------------------------------------------   C67600
127700 8970-PRICE-ADJUSTMENT-CHECK.                                     C67700
127800     PERFORM 8971-ADJUST-ONE-ARTICLE-PRICE                        C67800
127900         VARYING WS-ART-INDEX FROM 1 BY 1                         C67900
128000             UNTIL WS-ART-INDEX > WS-ART-COUNT.                   C68000
128100                                                                  C68100
128200                                                                  C68200
128300 8971-ADJUST-ONE-ARTICLE-PRICE.                                   C68300
128400     COMPUTE WS-PA-RAW ROUNDED =                                  C68400
128500         WS-ART-PRICE(WS-ART-INDEX) * WS-PA-FACTOR.               C68500
128600     COMPUTE WS-PA-WHOLE-CENTS = WS-PA-RAW * 100.                 C68600
128700     MOVE WS-PA-WHOLE-CENTS(9:1) TO WS-PA-LAST-DIGIT.             C68700
128800     IF WS-PA-LAST-DIGIT <= 5 AND WS-PA-WHOLE-CENTS >= 20         C68800
128900         MOVE 5 TO WS-PA-WHOLE-CENTS(9:1)                         C68900
129000     ELSE                                                         C69000
129100         MOVE 9 TO WS-PA-WHOLE-CENTS(9:1)                         C69100
129200     END-IF.                                                      C69200
129300                                                                  C69300
129400                                                                  C69400
129500*--------------------------------------------------------------   C69500
129600*    READ PARAGRAPHS.                                             C69600
129700*--------------------------------------------------------------   C69700
129800 9010-READ-CUSTOMER-RECORD.                                       C69800
129900     READ CUSTOMER-FILE                                           C69900
130000         AT END MOVE "NO" TO MORE-CUST-RECS.                      C60000
130100                                                                  C60100
130200                                                                  C60200
130300 9020-READ-ARTICLE-RECORD.                                        C60300
130400     READ ARTICLE-FILE                                            C60400
130500         AT END MOVE "NO" TO MORE-ART-RECS.                       C60500
130600                                                                  C60600
130700                                                                  C60700
130800 9030-READ-ORDER-RECORD.                                          C60800
130900     READ ORDER-FILE                                              C60900
131000         AT END MOVE "NO" TO MORE-ORD-RECS.                       C61000
131100                                                                  C61100
131200                                                                  C61200
131300*--------------------------------------------------------------   C61300
131400*    9900-HEADING - GENERIC PAGE BANNER, PARAMETERIZED BY         C61400
131500*    RT-TEXT SO ONE PARAGRAPH SERVES ALL THREE REPORTS AND        C61500
131600*    PAGINATION RUNS CONTINUOUSLY ACROSS RPTOUT.                  C61600
131700*--------------------------------------------------------------   C61700
131800 9900-HEADING.                                                    C61800
131900     ADD 1 TO WS-PCTR.                                            C61900
132000     MOVE WS-PCTR TO O-PCTR.                                      C62000
132100                                                                  C62100
132200     WRITE PRTLINE FROM COMPANY-TITLE                             C62200
132300         AFTER ADVANCING PAGE.                                    C62300
132400     WRITE PRTLINE FROM DIVISION-TITLE                            C62400
132500         AFTER ADVANCING 1 LINE.                                  C62500
132600     WRITE PRTLINE FROM REPORT-TITLE-LINE                         C62600
132700         AFTER ADVANCING 1 LINE.                                  C62700
132800                                                                  C62800
132900                                                                  C62900
133000 9950-CLOSE-DOWN.                                                 C63000
133100     CLOSE CUSTOMER-FILE.                                         C63100
133200     CLOSE ARTICLE-FILE.                                          C63200
133300     CLOSE ORDER-FILE.                                            C63300
133400     CLOSE RPTOUT.                                                C63400
