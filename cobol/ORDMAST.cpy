000100******************************************************************OM0100
000200*                                                                *OM0200
000300*    COPYBOOK   =  ORDMAST                                       *OM0300
000400*    AUTHOR     =  A. LINDQUIST                                  *OM0400
000500*    DATE-WRITTEN  =  03/12/86                                   *OM0500
000600*                                                                *OM0600
000700*    DESCRIPTION -                                               *OM0700
000800*        ORDER INPUT RECORD.  ONE RECORD PER ORDER, UP TO 10     *OM0800
000900*        LINE ITEMS CARRIED IN THE ORD-ITEM TABLE.  THE          *OM0900
001000*        CUSTOMER AND ARTICLE ON EACH RECORD ARE LOOKUP SPECS    *OM1000
001100*        (ID OR A NAME/DESCRIPTION FRAGMENT), NOT MASTER KEYS   *OM1100
001200*        -- SEE 4210-FIND-CUSTOMER AND 4221-FIND-ARTICLE IN      *OM1200
001300*        CBLANL06.                                               *OM1300
001400*                                                                *OM1400
001500*    RECORD LENGTH = 408 (404 FIXED FIELDS + 4 RESERVE).         *OM1500
001600*                                                                *OM1600
001700*    CHANGE ACTIVITY -                                           *OM1700
001800*    03/12/86  AL   ORIG - CUT FROM CBLANL06 FD.                 *OM1800
001900*    11/30/90  RMT  WIDENED ORD-ITEM-ART-SPEC FROM 20 TO 32 TO   *OM1900
002000*                   HOLD A FULL ARTICLE DESCRIPTION, NOT JUST    *OM2000
002100*                   THE SKU.                                     *OM2100
002200*    02/09/99  AL   Y2K - NO DATE FIELDS ON THIS RECORD, REVIEWED*OM2200
002300*                   AND SIGNED OFF, NO CHANGE REQUIRED.          *OM2300
002400******************************************************************OM2400
002500                                                                  OM2500
002600 01  ORD-INPUT-REC.                                               OM2600
002700*--------------------------------------------------------------- OM2700
002800*    ORDER HEADER.                                               *OM2800
002900*--------------------------------------------------------------- OM2900
003000     05  OM-ORD-ID               PIC 9(10).                      OM3000
003100     05  OM-ORD-CUST-SPEC        PIC X(32).                      OM3100
003200*--------------------------------------------------------------- OM3200
003300*    CHARACTER-LEVEL VIEW OF THE CUSTOMER SPEC, WALKED BY        *OM3300
003400*    4210-FIND-CUSTOMER WHEN IT DOES THE SUBSTRING MATCH ON      *OM3400
003500*    LAST NAME, THEN FIRST NAME.                                 *OM3500
003600*--------------------------------------------------------------- OM3600
003700     05  OM-CUST-SPEC-CHARS REDEFINES OM-ORD-CUST-SPEC.           OM3700
003800         10  OM-CUST-SPEC-CHAR   PIC X OCCURS 32 TIMES.           OM3800
003900     05  OM-ITEM-COUNT           PIC 9(02).                       OM3900
004000         88  OM-NO-ITEMS         VALUE 0.                         OM4000
004100*--------------------------------------------------------------- OM4100
004200*    UP TO 10 LINE ITEMS.                                        *OM4200
004300*--------------------------------------------------------------- OM4300
004400     05  OM-ORD-ITEM OCCURS 10 TIMES.                             OM4400
004500         10  OM-ITEM-QTY         PIC 9(04).                       OM4500
004600         10  OM-ITEM-ART-SPEC     PIC X(32).                      OM4600
004700*--------------------------------------------------------------- OM4700
004800*    RESERVE FOR FUTURE USE.                                     *OM4800
004900*--------------------------------------------------------------- OM4900
005000     05  FILLER                  PIC X(04).                      OM5000
