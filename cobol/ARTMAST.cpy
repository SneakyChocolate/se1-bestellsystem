000100******************************************************************AM0100
000200*                                                                *AM0200
000300*    COPYBOOK   =  ARTMAST                                       *AM0300
000400*    AUTHOR     =  A. LINDQUIST                                  *AM0400
000500*    DATE-WRITTEN  =  03/11/86                                   *AM0500
000600*                                                                *AM0600
000700*    DESCRIPTION -                                               *AM0700
000800*        ARTICLE (PRODUCT) MASTER RECORD.  CARRIES THE UNIT      *AM0800
000900*        PRICE IN CENTS AND THE TAX CLASS LETTER THAT            *AM0900
001000*        4610-LOOKUP-TAX-PERCENT TURNS INTO 19/7/0 PERCENT.      *AM1000
001100*                                                                *AM1100
001200*    RECORD LENGTH = 80 (54 FIXED FIELDS + 26 RESERVE).          *AM1200
001300*                                                                *AM1300
001400*    CHANGE ACTIVITY -                                           *AM1400
001500*    03/11/86  AL   ORIG - CUT FROM CBLANL06 FD.                 *AM1500
001600*    09/02/88  AL   ADDED AM-PRICE-DIGITS REDEFINES FOR THE      *AM1600
001700*                   RATE-AUDIT TRAILING-5/9 ROUTINE.             *AM1700
001800*    02/09/99  AL   Y2K - NO DATE FIELDS ON THIS RECORD, REVIEWED*AM1800
001900*                   AND SIGNED OFF, NO CHANGE REQUIRED.          *AM1900
002000******************************************************************AM2000
002100                                                                  AM2100
002200 01  ART-MASTER-REC.                                              AM2200
002300*--------------------------------------------------------------- AM2300
002400*    ARTICLE IDENTIFICATION -- FORMAT "SKU-NNNNNN".              *AM2400
002500*--------------------------------------------------------------- AM2500
002600     05  AM-ART-ID               PIC X(10).                       AM2600
002700     05  AM-ART-DESCR            PIC X(32).                       AM2700
002800*--------------------------------------------------------------- AM2800
002900*    UNIT PRICE IN CENTS (2 IMPLIED DECIMALS ALREADY FOLDED IN). *AM2900
003000*--------------------------------------------------------------- AM3000
003100     05  AM-UNIT-PRICE           PIC S9(9)V99.                    AM3100
003200     05  AM-TAX-CLASS            PIC X(01).                       AM3200
003300         88  AM-CLASS-REGULAR    VALUE 'R'.                       AM3300
003400         88  AM-CLASS-REDUCED    VALUE 'D'.                       AM3400
003500         88  AM-CLASS-EXEMPT     VALUE 'E'.                       AM3500
003600*--------------------------------------------------------------- AM3600
003700*    DIGIT-LEVEL VIEW OF THE PRICE, USED ONLY BY THE RATE-AUDIT  *AM3700
003800*    PASS (8970-PRICE-ADJUSTMENT-CHECK) TO FORCE THE TRAILING    *AM3800
003900*    DIGIT TO 5 OR 9 PER THE HOUSE PSYCHOLOGICAL-PRICING RULE.   *AM3900
004000*--------------------------------------------------------------- AM4000
004100     05  AM-PRICE-DIGITS REDEFINES AM-UNIT-PRICE.                 AM4100
004200         10  AM-PRICE-DIGIT      PIC 9 OCCURS 11 TIMES.           AM4200
004400*--------------------------------------------------------------- AM4400
004500*    RESERVE FOR FUTURE USE (WAS: SUPPLIER CODE, NEVER USED).    *AM4500
004600*--------------------------------------------------------------- AM4600
004700     05  FILLER                  PIC X(26).                      AM4700
