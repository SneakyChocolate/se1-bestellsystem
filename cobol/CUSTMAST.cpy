000100******************************************************************CM0100
000200*                                                                *CM0200
000300*    COPYBOOK   =  CUSTMAST                                      *CM0300
000400*    AUTHOR     =  A. LINDQUIST                                  *CM0400
000500*    DATE-WRITTEN  =  03/11/86                                   *CM0500
000600*                                                                *CM0600
000700*    DESCRIPTION -                                               *CM0700
000800*        CUSTOMER MASTER RECORD.  ONE ENTRY PER MAIL-ORDER       *CM0800
000900*        CUSTOMER.  CARRIES THE CUSTOMER ID, THE NAME SPLIT      *CM0900
001000*        INTO LAST/FIRST PARTS, AND UP TO THREE CONTACTS         *CM1000
001100*        (E-MAIL OR PHONE).  USED BY THE CUSTOMER LOAD STEP      *CM1100
001200*        AND THE SORTED CUSTOMER REPORT IN CBLANL06.             *CM1200
001300*                                                                *CM1300
001400*    RECORD LENGTH = 200 (192 FIXED FIELDS + 8 RESERVE).         *CM1400
001500*                                                                *CM1500
001600*    CHANGE ACTIVITY -                                           *CM1600
001700*    03/11/86  AL   ORIG - CUT FROM CBLANL06 FD.                 *CM1700
001800*    09/02/88  AL   ADDED CUST-CONTACT-COUNT, MADE CONTACTS      *CM1800
001900*                   AN OCCURS TABLE INSTEAD OF 3 FLAT FIELDS.    *CM1900
002000*    06/14/91  RMT  ADDED 88-LEVELS FOR ID RANGE EDIT.           *CM2000
002100*    02/09/99  AL   Y2K - NO DATE FIELDS ON THIS RECORD, REVIEWED*CM2100
002200*                   AND SIGNED OFF, NO CHANGE REQUIRED.          *CM2200
002300******************************************************************CM2300
002400                                                                  CM2400
002500 01  CUST-MASTER-REC.                                             CM2500
002600*--------------------------------------------------------------- CM2600
002700*    CUSTOMER IDENTIFICATION                                     *CM2700
002800*--------------------------------------------------------------- CM2800
002900     05  CM-CUST-ID              PIC 9(06).                       CM2900
003000         88  CM-ID-VALID         VALUE 000000 THRU 999999.        CM3000
003100     05  CM-CUST-LAST-NAME       PIC X(32).                       CM3100
003200     05  CM-CUST-FIRST-NAME      PIC X(32).                       CM3200
003300*--------------------------------------------------------------- CM3300
003400*    CONTACT TABLE -- UP TO 3 USED, COUNT DRIVES HOW MANY ARE    *CM3400
003500*    ON THE INPUT RECORD (LOAD STEP MAY STORE FEWER, SEE         *CM3500
003600*    2430-VALIDATE-CONTACT / 2440-ADD-UNIQUE-CONTACT).           *CM3600
003700*--------------------------------------------------------------- CM3700
003800     05  CM-CONTACT-COUNT        PIC 9(02).                       CM3800
003900         88  CM-NO-CONTACTS      VALUE 0.                         CM3900
004000     05  CM-CONTACT OCCURS 3 TIMES                                CM4000
004100                    PIC X(40).                                    CM4100
004200*--------------------------------------------------------------- CM4200
004300*    REDEFINE OF THE FIRST CONTACT SLOT, USED BY                 *CM4300
004400*    2430-VALIDATE-CONTACT TO WALK THE CONTACT STRING ONE        *CM4400
004500*    CHARACTER AT A TIME WHEN LOOKING FOR '@' AND '.'  (HOUSE    *CM4500
004600*    STYLE HAS NO INTRINSIC FUNCTIONS FOR THIS -- SEE RULE       *CM4600
004700*    BOOK SEC. 4).                                               *CM4700
004800*--------------------------------------------------------------- CM4800
004900     05  CM-CONTACT-CHARS REDEFINES CM-CONTACT.                   CM4900
005000         10  CM-CONTACT-CHAR  PIC X OCCURS 120 TIMES.             CM5000
005100*--------------------------------------------------------------- CM5100
005200*    RESERVE FOR FUTURE USE (WAS: 2ND-LINE ADDRESS, NEVER USED). CM5200
005300*--------------------------------------------------------------- CM5300
005400     05  FILLER                  PIC X(08).                      CM5400
